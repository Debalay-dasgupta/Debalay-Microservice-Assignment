000100*****************************************************************
000200*                                                               *
000300*    INVBAT  --  INVENTORY BATCH MASTER RECORD LAYOUT           *
000400*                                                               *
000500*    ONE ENTRY PER RECEIVED BATCH OF A STOCKED PRODUCT.  A      *
000600*    PRODUCT MAY HAVE MANY BATCH RECORDS, EACH WITH ITS OWN     *
000700*    EXPIRY DATE AND ITS OWN ON-HAND QUANTITY.  RECORD IS       *
000800*    FIXED LENGTH, 63 BYTES, UNBLOCKED, SEQUENTIAL.             *
000900*                                                               *
001000*    DO NOT ADD FIELDS TO THIS LAYOUT WITHOUT CHANGING THE      *
001010*    RECORD-LENGTH CLAUSE ON EVERY FD THAT COPIES IT.  THE      *
001020*    63-BYTE WIDTH IS SHARED WITH THE NIGHTLY PURGE JOB AND     *
001030*    THE PRICING EXTRACT -- THIS IS A SHOP-WIDE LAYOUT.         *
001100*****************************************************************
001200*    DATE WRITTEN -- 11/04/91                    -- R.L. PELZER *
001300*    DATE CHANGED -- 03/18/94 -- ADDED IB-EXPIRY-DATE-R DATE    *
001310*                    REDEFINES FOR THE FIFO PICKING RUN. T.NASH *
001400*    DATE CHANGED -- 07/09/98 -- Y2K REMEDIATION.  EXPIRY DATE  *
001410*                    WAS 6 DIGIT YYMMDD, NOW 8 DIGIT CCYYMMDD.  *
001420*                    REQ 98-0461.                      J.OKAFOR *
001500*    DATE CHANGED -- 02/02/01 -- ADDED IB-QTY-SIGN-TEST 88S SO  *
001510*                    THE ALLOCATION RUN CAN TRAP A SHORTED      *
001520*                    BATCH WITHOUT A SEPARATE COMPARE. REQ      *
001530*                    01-0118.                          T.NASH   *
001600*****************************************************************
001700 01  INVENTORY-BATCH-RECORD.
001800*
001900*    PRE-ASSIGNED BATCH IDENTIFIER.  UNIQUE ACROSS THE WHOLE
002000*    MASTER, NOT JUST WITHIN A PRODUCT.  ASSIGNED BY THE
002100*    RECEIVING DOCK SYSTEM WHEN A BATCH IS PUT AWAY -- NOT
002200*    ASSIGNED HERE.
002300*
002400     05  IB-BATCH-ID                 PIC 9(09).
002500*
002600*    PRODUCT THIS BATCH BELONGS TO.  MANY BATCH RECORDS CAN
002700*    CARRY THE SAME PRODUCT ID -- THIS IS NOT A UNIQUE KEY.
002800*
002900     05  IB-PRODUCT-ID               PIC 9(09).
003000*
003100*    DENORMALIZED PRODUCT DISPLAY NAME, CARRIED ON EVERY BATCH
003200*    RECORD SO THE ORDER-POSTING RUN NEVER HAS TO OPEN A
003300*    SEPARATE PRODUCT MASTER JUST TO PRINT A NAME ON A REPORT
003400*    OR AN ORDER RECORD.
003500*
003600     05  IB-PRODUCT-NAME             PIC X(30).
003700*
003800*    UNITS CURRENTLY ON HAND IN THIS BATCH.  MUST NEVER GO
003900*    NEGATIVE -- THE ALLOCATION AND DEDUCTION ROUTINES VALIDATE
004000*    THIS BEFORE EVERY REWRITE.
004100*
004200     05  IB-QUANTITY                 PIC S9(07).
004300         88  IB-QUANTITY-EXHAUSTED        VALUE ZERO.
004400         88  IB-QUANTITY-SHORTED          VALUE -9999999 THRU -1.
004500*
004600*    BATCH EXPIRY DATE, CCYYMMDD.  THIS IS THE FIFO SORT KEY --
004700*    THE ALLOCATION ROUTINE CONSUMES THE PRODUCT'S BATCHES IN
004800*    ASCENDING ORDER OF THIS FIELD.
004900*
005000     05  IB-EXPIRY-DATE              PIC 9(08).
005100*
005200*    ALTERNATE VIEW OF THE EXPIRY DATE, BROKEN OUT INTO ITS
005300*    CENTURY / YEAR / MONTH / DAY COMPONENTS.  USED BY THE
005400*    INVENTORY LISTING WHEN IT NEEDS TO EDIT THE DATE FOR
005500*    PRINTING WITHOUT A SEPARATE DATE-EDIT ROUTINE.
005600*
005700     05  IB-EXPIRY-DATE-R REDEFINES IB-EXPIRY-DATE.
005800         10  IB-EXP-CENTURY          PIC 9(02).
005900         10  IB-EXP-YEAR             PIC 9(02).
006200         10  IB-EXP-MONTH            PIC 9(02).
006300         10  IB-EXP-DAY              PIC 9(02).
