000100*****************************************************************
000200*                                                               *
000300*    ORDREQ  --  ORDER REQUEST TRANSACTION RECORD LAYOUT        *
000400*                                                               *
000500*    ONE RECORD PER INCOMING CUSTOMER ORDER LINE.  RECORDS ARE  *
000600*    PROCESSED IN ARRIVAL ORDER -- THIS FILE IS NOT SORTED OR   *
000700*    MATCHED AGAINST THE MASTER BEFORE THE RUN, UNLIKE THE      *
000800*    MAINTENANCE-TRANSACTION SHAPE USED ELSEWHERE IN THE SHOP.  *
000900*    FIXED LENGTH, 30 BYTES, UNBLOCKED, SEQUENTIAL.             *
001000*                                                               *
001100*****************************************************************
001200*    DATE WRITTEN -- 05/14/93                       -- T. NASH  *
001300*    DATE CHANGED -- 09/11/03 -- ADDED OQ-STRATEGY SO A SINGLE  *
001400*                    ORDER CAN OVERRIDE THE SHOP DEFAULT FIFO   *
001500*                    PICKING STRATEGY.  REQ 03-0287. T. NASH    *
001600*    DATE CHANGED -- 06/02/05 -- ADDED OQ-STRATEGY-TRIMMED      *
001700*                    REDEFINES FOR THE UPPERCASE/TRIM EDIT IN   *
001800*                    110-VALIDATE-STRATEGY.  REQ 05-0102. A.RIOS*
001900*****************************************************************
002000 01  ORDER-REQUEST-RECORD.
002100*
002200*    PRODUCT BEING ORDERED.  MUST MATCH AN IB-PRODUCT-ID ON THE
002300*    INVENTORY MASTER OR THE ORDER IS REJECTED AS PRODUCT NOT
002400*    FOUND -- THERE IS NO EDIT TRANSACTION FOR THIS FILE.
002500*
002600     05  OQ-PRODUCT-ID               PIC 9(09).
002700*
002800*    REQUESTED QUANTITY.  MUST BE AT LEAST 1 -- A ZERO OR
002900*    NEGATIVE VALUE HERE IS A DATA-ENTRY ERROR UPSTREAM OF
003000*    THIS RUN AND IS NOT EDITED AGAIN HERE.
003100*
003200     05  OQ-ORDER-QTY                PIC 9(07).
003300*
003400*    OPTIONAL PICKING STRATEGY OVERRIDE.  SPACES MEANS TAKE THE
003500*    SHOP DEFAULT (FIFO).  COMPARED CASE-INSENSITIVE AND
003600*    TRIMMED BEFORE USE -- SEE 110-VALIDATE-STRATEGY.
003700*
003800     05  OQ-STRATEGY                 PIC X(14).
003900*
004000*    UPPERCASED WORKING VIEW BUILT BY 110-VALIDATE-STRATEGY.
004100*    NOT PART OF THE RECORD AS RECEIVED -- KEPT HERE ONLY AS
004200*    DOCUMENTATION OF THE FIELD THE EDIT ROUTINE BUILDS FROM
004300*    OQ-STRATEGY; THE WORKING COPY ITSELF LIVES IN WORKING-
004400*    STORAGE AS WS-STRATEGY-EDITED.
004500*
004600     05  OQ-STRATEGY-R REDEFINES OQ-STRATEGY.
004700         10  OQ-STRATEGY-FIRST-CHAR  PIC X(01).
004800         10  OQ-STRATEGY-REST        PIC X(13).
