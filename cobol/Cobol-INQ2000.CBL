000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.                 INQ2000.
000130 AUTHOR.                     T. NASH.
000140 INSTALLATION.               DISTRIBUTION SERVICES DIVISION.
000150 DATE-WRITTEN.               06/01/93.
000160 DATE-COMPILED.
000170 SECURITY.                   UNCLASSIFIED -- INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                               *
000210*    INQ2000 -- BATCH INVENTORY INQUIRY.  READS A SMALL STREAM  *
000220*    OF INQUIRY REQUESTS (ONE PRODUCT ID AND AN OPTIONAL        *
000230*    PICKING STRATEGY PER CARD) AND PRINTS, FOR EACH ONE, THE   *
000240*    PRODUCT'S ON-HAND BATCHES IN FIFO (EXPIRY-ASCENDING) ORDER *
000250*    TOGETHER WITH THE STRATEGY THAT WOULD BE USED TO PICK IT.  *
000260*    USED BY CUSTOMER SERVICE TO ANSWER "CAN WE FILL THIS"      *
000270*    QUESTIONS WITHOUT WAITING FOR THE OVERNIGHT ORDER RUN.     *
000280*                                                               *
000290*    THIS PROGRAM NEVER WRITES THE INVENTORY MASTER AND NEVER   *
000300*    TOUCHES THE ORDER FILES -- IT IS STRICTLY READ-ONLY.  A    *
000310*    CLERK CAN RUN IT AS OFTEN AS SHE LIKES WITHOUT ANY RISK OF *
000320*    AFFECTING WHAT ORD1000 WILL ALLOCATE OVERNIGHT.            *
000330*                                                               *
000340*****************************************************************
000350*    DATE WRITTEN -- 06/01/93                        -- T. NASH *
000360*    DATE CHANGED -- 09/11/03 -- ADDED THE STRATEGY FIELD TO    *
000370*                    THE INQUIRY CARD TO MATCH THE NEW ORD1000  *
000380*                    OVERRIDE.  REQ 03-0287.            T. NASH *
000390*    DATE CHANGED -- 07/09/98 -- Y2K REMEDIATION.  EXPIRY DATE  *
000400*                    DISPLAY WIDENED TO 8-DIGIT CCYYMMDD TO     *
000410*                    MATCH THE MASTER LAYOUT CHANGE.  REQ       *
000420*                    98-0461.                         J.OKAFOR  *
000430*    DATE CHANGED -- 04/14/04 -- INQUIRY AGAINST A PRODUCT WITH *
000440*                    NO BATCHES ON FILE WAS ABENDING ON A       *
000450*                    SUBSCRIPT ERROR.  NOW PRINTS "PRODUCT NOT  *
000460*                    FOUND" AND CONTINUES.  REQ 04-0190. T.NASH *
000470*****************************************************************
000480*
000490 ENVIRONMENT DIVISION.
000500*
000510 CONFIGURATION SECTION.
000520*
000530 SOURCE-COMPUTER.            WHATEVER-PC.
000540 OBJECT-COMPUTER.            WHATEVER-PC.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570*
000580 INPUT-OUTPUT SECTION.
000590*
000600 FILE-CONTROL.
000610*
000620*    SAME SEQUENTIAL INVENTORY MASTER ORD1000 READS.  THIS RUN
000630*    NEVER WRITES IT BACK OUT -- THERE IS NO INVOUT HERE, ONLY
000640*    AN INPUT SELECT.
000650*
000660     SELECT INVENTORY-MASTER-FILE    ASSIGN TO INVMAST.
000670*
000680*    SAME SCRATCH-WORKFILE TECHNIQUE USED BY ORD1000 -- BUILT
000690*    FRESH FROM THE SEQUENTIAL MASTER AT THE TOP OF EVERY RUN,
000700*    READ ONLY FROM THAT POINT ON, DROPPED AT THE END.  BUILDING
000710*    IT FRESH EACH TIME MEANS AN INQUIRY ALWAYS SEES WHATEVER
000720*    ORD1000 LAST POSTED -- THERE IS NO RISK OF A CLERK LOOKING
000730*    AT YESTERDAY'S STOCK PICTURE.
000740*
000750     SELECT INVENTORY-WORK-FILE      ASSIGN TO INVWORK
000760                 ORGANIZATION IS INDEXED
000770                 ACCESS MODE IS DYNAMIC
000780                 RECORD KEY IS WK-BATCH-ID
000790                 ALTERNATE RECORD KEY IS WK-PRODUCT-EXPIRY-KEY
000800                 WITH DUPLICATES
000810                 FILE STATUS IS INVWORK-FILE-STATUS.
000820*
000830*    ONE CARD PER INQUIRY, READ SEQUENTIALLY.  UNLIKE ORDREQ,
000840*    THIS DECK IS USUALLY SMALL -- A HANDFUL OF CARDS KEYED BY
000850*    A COUNTER CLERK WHILE A CUSTOMER WAITS ON THE PHONE, NOT A
000860*    FULL NIGHT'S WORTH OF ORDERS.
000870*
000880     SELECT INQUIRY-REQUEST-FILE     ASSIGN TO INQREQ.
000890*
000900     SELECT INQUIRY-REPORT-FILE      ASSIGN TO INQRPT.
000910*
000920 DATA DIVISION.
000930*
000940 FILE SECTION.
000950*
000960*    BARE PIC X FD RECORD -- THE REAL FIELD BREAKDOWN IS DECLARED
000970*    ONCE IN WORKING-STORAGE VIA THE COPYBOOK AND FILLED BY
000980*    READ ... INTO.  SAME HOUSE HABIT AS ORD1000.
000990*
001000 FD  INVENTORY-MASTER-FILE
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 63 CHARACTERS.
001030 01  INVENTORY-BATCH-RECORD-IN      PIC X(63).
001040*
001050*    WORKFILE RECORD IS DECLARED FULL HERE RATHER THAN AS A
001060*    BARE FILLER, BECAUSE IT IS BUILT AND READ BACK DIRECTLY BY
001070*    KEY -- THERE IS NO SEPARATE WORKING-STORAGE COPY OF IT THE
001080*    WAY THE MASTER RECORD HAS ONE.
001090*
001100 FD  INVENTORY-WORK-FILE
001110     LABEL RECORDS ARE STANDARD.
001120 01  INVENTORY-WORK-RECORD.
001130     05  WK-BATCH-ID                 PIC 9(09).
001140*
001150*        COMPOUND ALTERNATE KEY -- PRODUCT ID AS THE HIGH-ORDER
001160*        PART, EXPIRY DATE AS THE LOW-ORDER PART.  A START ON
001170*        THIS KEY WITH THE EXPIRY PORTION ZEROED LANDS ON THE
001180*        FIRST (OLDEST) BATCH FOR A PRODUCT, AND READ NEXT
001190*        WALKS THE REST IN EXPIRY-ASCENDING ORDER WITHOUT ANY
001200*        SORT STEP -- THE SAME TRICK ORD1000 USES TO PICK FIFO.
001210*
001220     05  WK-PRODUCT-EXPIRY-KEY.
001230         10  WK-PRODUCT-ID           PIC 9(09).
001240         10  WK-EXPIRY-DATE          PIC 9(08).
001250     05  WK-PRODUCT-NAME             PIC X(30).
001260     05  WK-QUANTITY                 PIC S9(07).
001270*
001280*    INQUIRY CARD.  9-DIGIT PRODUCT ID FOLLOWED BY AN OPTIONAL
001290*    14-CHARACTER STRATEGY OVERRIDE, SPACE FILLED -- THE SAME
001300*    SHAPE AS THE TAIL OF AN ORDREQ CARD SO THE TWO CAN BE KEYED
001310*    FROM THE SAME SCREEN FORM AT DATA ENTRY.  THERE IS NO
001320*    QUANTITY ON THIS CARD -- AN INQUIRY ASKS "WHAT DO WE HAVE",
001330*    IT DOES NOT ASK FOR A SPECIFIC AMOUNT THE WAY AN ORDER DOES.
001340*
001350 FD  INQUIRY-REQUEST-FILE
001360     LABEL RECORDS ARE STANDARD
001370     RECORD CONTAINS 23 CHARACTERS.
001380 01  INQUIRY-REQUEST-RECORD-IN      PIC X(23).
001390*
001400 FD  INQUIRY-REPORT-FILE
001410     LABEL RECORDS ARE OMITTED
001420     RECORD CONTAINS 132 CHARACTERS.
001430 01  PRINT-AREA                     PIC X(132).
001440*
001450 WORKING-STORAGE SECTION.
001460*
001470*    INVENTORY BATCH MASTER RECORD, SHOP-STANDARD LAYOUT.  THE
001480*    SAME COPYBOOK ORD1000 USES, SO A FIELD WIDTH CHANGE ON THE
001490*    MASTER ONLY HAS TO BE MADE ONCE FOR BOTH PROGRAMS TO PICK
001500*    IT UP.
001510*
001520     COPY "Cobol-Copy-Invbat.cpy".
001530*
001540*    INQUIRY CARD LAYOUT.  NOT A SHOP-STANDARD COPYBOOK -- THIS
001550*    IS THE ONLY PROGRAM THAT READS THIS CARD, SO THE LAYOUT IS
001560*    CODED DIRECTLY HERE RATHER THAN PULLED IN FROM A LIBRARY.
001570*
001580 01  INQUIRY-REQUEST-RECORD.
001590     05  IQ-PRODUCT-ID               PIC 9(09).
001600     05  IQ-STRATEGY                 PIC X(14).
001610*
001620*    RUN SWITCHES.  SAME HOUSE HABIT AS ORD1000 -- A ONE-BYTE
001630*    FIELD WITH AN 88-LEVEL CONDITION NAME RATHER THAN TESTING
001640*    THE RAW "Y"/"N" VALUE IN THE PROCEDURE DIVISION.
001650*
001660 01  SWITCHES.
001670     05  INQREQ-EOF-SWITCH        PIC X       VALUE "N".
001680         88  INQREQ-EOF                       VALUE "Y".
001690     05  INVMAST-EOF-SWITCH       PIC X       VALUE "N".
001700         88  INVMAST-EOF                      VALUE "Y".
001710     05  INVWORK-EOF-SWITCH       PIC X       VALUE "N".
001720         88  INVWORK-EOF                      VALUE "Y".
001730     05  PRODUCT-FOUND-SWITCH     PIC X       VALUE "N".
001740         88  PRODUCT-FOUND                    VALUE "Y".
001750     05  FILLER                      PIC X(04)   VALUE SPACE.
001760*
001770*    FILE STATUS FOR THE WORKFILE ONLY.  THE MASTER AND THE CARD
001780*    FILE ARE STRAIGHT SEQUENTIAL READS WITH AN AT-END CLAUSE --
001790*    ONLY THE KEYED WORKFILE NEEDS A STATUS FIELD TO TRAP A
001800*    DUPLICATE KEY OR A FAILED START.
001810*
001820 01  FILE-STATUS-FIELDS.
001830     05  INVWORK-FILE-STATUS         PIC XX.
001840         88  INVWORK-SUCCESSFUL              VALUE "00".
001850     05  FILLER                      PIC X(04)   VALUE SPACE.
001860*
001870*    RUN COUNTERS.  THERE IS NO PLACED/REJECTED SPLIT HERE THE
001880*    WAY THERE IS IN ORD1000 -- AN INQUIRY EITHER FINDS THE
001890*    PRODUCT OR IT DOES NOT, THERE IS NO ACCEPT/REJECT DECISION
001900*    TO COUNT SEPARATELY, SO ONE READ COUNTER IS ALL THIS REPORT
001910*    NEEDS.
001920*
001930 01  RUN-COUNTERS.
001940     05  INQUIRIES-READ-COUNT     PIC 9(07)   COMP VALUE ZERO.
001950     05  BATCH-RECORD-COUNT       PIC 9(07)   COMP VALUE ZERO.
001960*
001970*    WORK FIELDS FOR THE PRODUCT CURRENTLY BEING LOOKED UP.
001980*    RESET TO ZERO/SPACE AT THE TOP OF 120-CHECK-PRODUCT-HAS-
001990*    -STOCK ON EVERY CARD -- NOTHING HERE CARRIES FORWARD FROM
002000*    ONE INQUIRY TO THE NEXT.
002010*
002020 01  INQUIRY-WORK-FIELDS.
002030     05  PRODUCT-NAME-WORK        PIC X(30).
002040     05  PRODUCT-TOTAL-QTY        PIC 9(09)   COMP VALUE ZERO.
002050     05  PRODUCT-BATCH-COUNT      PIC 9(03)   COMP VALUE ZERO.
002060*
002070*    PICKING-STRATEGY TABLE.  IDENTICAL IN SHAPE TO THE ONE IN
002080*    ORD1000 -- KEPT SEPARATE BECAUSE THE SHOP HAS NO SHARED
002090*    COPYBOOK FOR PROCEDURE-DIVISION TABLES, ONLY FOR RECORDS.
002100*    IF A FIFTH STRATEGY IS EVER ADDED, BOTH COPIES OF THIS
002110*    TABLE HAVE TO BE MAINTAINED BY HAND -- THERE IS NO SINGLE
002120*    PLACE THAT DRIVES BOTH PROGRAMS.
002130*
002140*        THE VALUE STRING BELOW IS BROKEN INTO FOUR 15-BYTE
002150*        ENTRIES: A 14-CHARACTER STRATEGY NAME FOLLOWED BY A
002160*        ONE-BYTE Y/N FLAG SAYING WHETHER THIS PROGRAM ACTUALLY
002170*        KNOWS HOW TO WALK THE WORKFILE FOR THAT STRATEGY.
002180*        LOCATION_BASED AND PRIORITY ARE LISTED AS VALID NAMES
002190*        SO THE CARD EDIT DOES NOT REJECT THEM OUTRIGHT, BUT
002200*        NEITHER ONE HAS A HANDLER -- SEE 110-VALIDATE-STRATEGY.
002210*
002220 01  STRATEGY-TABLE-VALUES.
002230     05  FILLER                      PIC X(15)
002240                                 VALUE "FIFO          Y".
002250     05  FILLER                      PIC X(15)
002260                                 VALUE "LIFO          N".
002270     05  FILLER                      PIC X(15)
002280                                 VALUE "LOCATION_BASEDN".
002290     05  FILLER                      PIC X(15)
002300                                 VALUE "PRIORITY      N".
002310*
002320*    REDEFINES THE VALUE STRING ABOVE AS A FOUR-ENTRY TABLE SO
002330*    110-VALIDATE-STRATEGY CAN SEARCH IT INSTEAD OF COMPARING
002340*    THE CARD FIELD AGAINST FOUR LITERALS ONE AT A TIME.
002350*
002360 01  STRATEGY-TABLE REDEFINES STRATEGY-TABLE-VALUES.
002370     05  STRATEGY-ENTRY OCCURS 4 TIMES
002380                                 INDEXED BY ST-IDX.
002390         10  STRATEGY-NAME        PIC X(14).
002400         10  STRATEGY-IMPL-FLAG   PIC X(01).
002410             88  STRATEGY-IS-IMPLEMENTED  VALUE "Y".
002420*
002430*    RESULT OF THE STRATEGY EDIT, ONE SET OF SWITCHES PER CARD.
002440*    INQUIRY-MESSAGE DOUBLES AS BOTH THE STRATEGY-ERROR TEXT
002450*    AND THE "PRODUCT NOT FOUND" TEXT -- WHICHEVER ONE APPLIES,
002460*    IT IS WHAT 200-PRINT-INQUIRY-RESULT PRINTS INSTEAD OF A
002470*    TOTAL-ON-HAND LINE.
002480*
002490 01  STRATEGY-CONTROL.
002500     05  STRATEGY-VALID-SWITCH    PIC X       VALUE "N".
002510         88  STRATEGY-VALID                   VALUE "Y".
002520     05  STRATEGY-IMPL-SWITCH     PIC X       VALUE "N".
002530         88  STRATEGY-IMPLEMENTED             VALUE "Y".
002540     05  STRATEGY-EDITED          PIC X(14).
002550     05  STRATEGY-DEFAULT         PIC X(14)   VALUE "FIFO".
002560     05  INQUIRY-MESSAGE          PIC X(40).
002570*
002580*    RUN DATE, CAPTURED ONCE AT THE START OF THE RUN AND STAMPED
002590*    ON EVERY REPORT PAGE.  NO RUN TIME IS CAPTURED HERE THE WAY
002600*    ORD1000 CAPTURES ONE -- NOTHING THIS PROGRAM PRINTS EVER
002610*    NEEDS A TIME-OF-DAY, ONLY A DATE.
002620*
002630 01  CURRENT-DATE-FIELDS.
002640     05  CURRENT-DATE-YYMMDD      PIC 9(06).
002650*
002660*        REDEFINES THE RAW ACCEPT ... FROM DATE RESULT SO THE
002670*        YEAR, MONTH AND DAY CAN BE PICKED OFF INDIVIDUALLY FOR
002680*        THE Y2K WINDOWING TEST BELOW -- SAME TECHNIQUE ORD1000
002690*        USES FOR ITS OWN RUN-DATE FIELD.
002700*
002710     05  CURRENT-DATE-R REDEFINES CURRENT-DATE-YYMMDD.
002720         10  CURRENT-YY           PIC 9(02).
002730         10  CURRENT-MM           PIC 9(02).
002740         10  CURRENT-DD           PIC 9(02).
002750     05  CURRENT-CENTURY          PIC 9(02).
002760     05  REPORT-DATE-CCYYMMDD     PIC 9(08).
002770*
002780*    PRINT CONTROL.  LINE-COUNT STARTS AT 99 SO THE FIRST
002790*    DETAIL LINE OF THE RUN ALWAYS FORCES A PAGE HEADING BEFORE
002800*    ANYTHING ELSE PRINTS.
002810*
002820 01  PRINT-CONTROL.
002830     05  PAGE-COUNT               PIC S9(03)  COMP VALUE ZERO.
002840     05  LINE-COUNT               PIC S9(03)  COMP VALUE 99.
002850     05  LINES-PER-PAGE           PIC S9(03)  COMP VALUE 50.
002860     05  SPACE-CONTROL            PIC S9(01)  COMP VALUE 1.
002870*
002880 01  PRINT-LINE-AREA              PIC X(132).
002890*
002900*    REPORT LINE LAYOUTS.  SAME IDIOM AS ORD1000 -- MOVED INTO
002910*    PRINT-LINE-AREA BEFORE EACH WRITE RATHER THAN DECLARED
002920*    AS THE FD RECORD ITSELF, SO ONE PRINT PARAGRAPH CAN SERVE
002930*    ANY OF THE LINE LAYOUTS BELOW.
002940*
002950 01  RPT-HEADING-LINE-1.
002960     05  FILLER                      PIC X(08)   VALUE "INQ2000 ".
002970     05  FILLER                      PIC X(20)
002980                                 VALUE "INVENTORY INQUIRY   ".
002990     05  FILLER                      PIC X(06)   VALUE "DATE: ".
003000     05  RHL1-DATE                   PIC 9999/99/99.
003010     05  FILLER                      PIC X(10)   VALUE SPACE.
003020     05  FILLER                      PIC X(06)   VALUE "PAGE: ".
003030     05  RHL1-PAGE                   PIC ZZZ9.
003040     05  FILLER                      PIC X(68)   VALUE SPACE.
003050*
003060 01  RPT-HEADING-LINE-2.
003070     05  FILLER                      PIC X(12)   VALUE "PRODUCT ID".
003080     05  FILLER                      PIC X(14)   VALUE "STRATEGY".
003090     05  FILLER                      PIC X(12)   VALUE "BATCH ID".
003100     05  FILLER                      PIC X(10)   VALUE "QUANTITY".
003110     05  FILLER                      PIC X(12)   VALUE "EXPIRY DATE".
003120     05  FILLER                      PIC X(72)
003130                                 VALUE "MESSAGE".
003140*
003150*        THIS SAME DETAIL LINE SERVES THREE DIFFERENT JOBS
003160*        DEPENDING ON WHO MOVES INTO RDL-MESSAGE AND WHAT ELSE
003170*        GETS ZEROED FIRST: A BATCH-ON-HAND LINE (BATCH ID AND
003180*        EXPIRY FILLED IN, MESSAGE BLANK), A TOTAL-ON-HAND
003190*        SUMMARY LINE (BATCH ID AND EXPIRY ZEROED, MESSAGE
003200*        CARRIES THE PRODUCT NAME), OR AN ERROR LINE (BATCH ID,
003210*        QUANTITY AND EXPIRY ALL ZEROED, MESSAGE CARRIES THE
003220*        STRATEGY OR NOT-FOUND TEXT).  ONE LAYOUT, THREE JOBS --
003230*        SAME ECONOMY ORD1000 USES FOR ITS ORDER DETAIL LINE.
003240*
003250 01  RPT-INQUIRY-DETAIL-LINE.
003260     05  RDL-PRODUCT-ID              PIC Z(8)9.
003270     05  FILLER                      PIC X(03)   VALUE SPACE.
003280     05  RDL-STRATEGY                PIC X(14).
003290     05  FILLER                      PIC X(03)   VALUE SPACE.
003300     05  RDL-BATCH-ID                PIC Z(8)9.
003310     05  FILLER                      PIC X(03)   VALUE SPACE.
003320     05  RDL-QUANTITY                PIC Z(6)9.
003330     05  FILLER                      PIC X(03)   VALUE SPACE.
003340     05  RDL-EXPIRY-DATE             PIC 9999/99/99.
003350     05  FILLER                      PIC X(02)   VALUE SPACE.
003360     05  RDL-MESSAGE                 PIC X(40).
003370     05  FILLER                      PIC X(29)   VALUE SPACE.
003380*
003390 PROCEDURE DIVISION.
003400*
003410*****************************************************************
003420*    SECTION 1 -- RUN SETUP.  BUILD THE KEYED WORKFILE FROM THE *
003430*    SEQUENTIAL MASTER, OPEN THE CARD AND REPORT FILES, AND GET *
003440*    THE FIRST INQUIRY CARD ON THE GLASS BEFORE THE MAIN LOOP   *
003450*    BELOW TAKES OVER.  SAME SHAPE AS ORD1000'S SECTION 1,      *
003460*    RIGHT DOWN TO THE PARAGRAPH NUMBERS, SINCE BOTH PROGRAMS   *
003470*    BUILD THE SAME KIND OF WORKFILE FROM THE SAME KIND OF      *
003480*    MASTER.                                                   *
003490*****************************************************************
003500*
003510 000-RUN-INQUIRY-BATCH.
003520*
003530*    MAIN-LINE DRIVER.  NO WORK HAPPENS HERE EXCEPT BY BEING
003540*    PERFORMED -- READ TOP TO BOTTOM TO FOLLOW THE SHAPE OF THE
003550*    RUN.
003560*
003570     PERFORM 050-INITIALIZE-RUN.
003580     PERFORM 060-BUILD-INVENTORY-WORKFILE.
003590     PERFORM 070-OPEN-INQUIRY-FILES.
003600     PERFORM 080-READ-INQUIRY-REQUEST.
003610     PERFORM 100-PROCESS-INQUIRY-REQUEST
003620         UNTIL INQREQ-EOF.
003630     PERFORM 950-CLOSE-ALL-FILES.
003640     STOP RUN.
003650*
003660 050-INITIALIZE-RUN.
003670*
003680*    CAPTURES THE RUN DATE ONCE, AT THE TOP OF THE JOB, SO EVERY
003690*    PAGE OF THE REPORT CARRIES THE SAME DATE NO MATTER HOW LONG
003700*    THE DECK TAKES TO RUN THROUGH.
003710*
003720     ACCEPT CURRENT-DATE-YYMMDD FROM DATE.
003730*
003740*    Y2K WINDOWING -- SEE THE 07/09/98 CHANGE NOTE ABOVE.  ANY
003750*    TWO-DIGIT YEAR BELOW 50 IS TREATED AS 20XX, OTHERWISE 19XX.
003760*    THE SAME CUTOFF ORD1000 USES, SO THE TWO PROGRAMS WILL STAY
003770*    IN AGREEMENT ABOUT THE CENTURY UNTIL THE SHOP RETIRES BOTH
003780*    OF THEM OR SOMEBODY RAISES THE CUTOFF ON PURPOSE.
003790*
003800     IF CURRENT-YY < 50
003810         MOVE 20 TO CURRENT-CENTURY
003820     ELSE
003830         MOVE 19 TO CURRENT-CENTURY
003840     END-IF.
003850     COMPUTE REPORT-DATE-CCYYMMDD =
003860         CURRENT-CENTURY * 1000000
003870       + CURRENT-YY      * 10000
003880       + CURRENT-MM      * 100
003890       + CURRENT-DD.
003900*
003910 060-BUILD-INVENTORY-WORKFILE.
003920*
003930*    IDENTICAL TECHNIQUE TO ORD1000'S PARAGRAPH OF THE SAME
003940*    NAME -- COPIES THE SEQUENTIAL MASTER INTO THE KEYED
003950*    WORKFILE, THEN CLOSES AND REOPENS THE WORKFILE I-O SO THE
003960*    LOOKUP PARAGRAPHS BELOW CAN START/READ AGAINST IT BY KEY.
003970*
003980     OPEN INPUT  INVENTORY-MASTER-FILE.
003990     OPEN OUTPUT INVENTORY-WORK-FILE.
004000     PERFORM 061-READ-INVENTORY-MASTER.
004010     PERFORM 062-LOAD-ONE-BATCH-RECORD
004020         UNTIL INVMAST-EOF.
004030     CLOSE INVENTORY-MASTER-FILE
004040           INVENTORY-WORK-FILE.
004050     OPEN I-O INVENTORY-WORK-FILE.
004060*
004070 061-READ-INVENTORY-MASTER.
004080*
004090     READ INVENTORY-MASTER-FILE INTO INVENTORY-BATCH-RECORD
004100         AT END
004110             MOVE "Y" TO INVMAST-EOF-SWITCH.
004120*
004130 062-LOAD-ONE-BATCH-RECORD.
004140*
004150*    ONE-FOR-ONE COPY OF THE MASTER FIELDS INTO THE WORKFILE
004160*    RECORD.  A DUPLICATE BATCH ID DISPLAYS A WARNING AND KEEPS
004170*    GOING RATHER THAN ABENDING -- SAME REASONING AS ORD1000:
004180*    ONE BAD BATCH ON THE MASTER SHOULD NOT STOP A CLERK FROM
004190*    GETTING AN ANSWER ON THE OTHER PRODUCTS IN THE DECK.
004200*
004210     MOVE IB-BATCH-ID     TO WK-BATCH-ID.
004220     MOVE IB-PRODUCT-ID   TO WK-PRODUCT-ID.
004230     MOVE IB-EXPIRY-DATE  TO WK-EXPIRY-DATE.
004240     MOVE IB-PRODUCT-NAME TO WK-PRODUCT-NAME.
004250     MOVE IB-QUANTITY     TO WK-QUANTITY.
004260     WRITE INVENTORY-WORK-RECORD
004270         INVALID KEY
004280             DISPLAY "DUPLICATE BATCH ID ON INVMAST " WK-BATCH-ID.
004290     ADD 1 TO BATCH-RECORD-COUNT.
004300     PERFORM 061-READ-INVENTORY-MASTER.
004310*
004320 070-OPEN-INQUIRY-FILES.
004330*
004340     OPEN INPUT  INQUIRY-REQUEST-FILE.
004350     OPEN OUTPUT INQUIRY-REPORT-FILE.
004360     MOVE REPORT-DATE-CCYYMMDD TO RHL1-DATE.
004370     PERFORM 800-PRINT-SECTION-HEADING.
004380*
004390 080-READ-INQUIRY-REQUEST.
004400*
004410     READ INQUIRY-REQUEST-FILE INTO INQUIRY-REQUEST-RECORD
004420         AT END
004430             MOVE "Y" TO INQREQ-EOF-SWITCH.
004440*
004450*****************************************************************
004460*    SECTION 2 -- INQUIRY PROCESSING.  ONE PASS THROUGH HERE    *
004470*    PER CARD: VALIDATE THE STRATEGY OVERRIDE, LOOK UP THE      *
004480*    PRODUCT'S ON-HAND BATCHES, PRINT WHATEVER THE LOOKUP       *
004490*    TURNED UP, READ THE NEXT CARD.  UNLIKE ORD1000 THERE IS NO *
004500*    ALLOCATION STEP ANYWHERE IN THIS SECTION -- NOTHING IS     *
004510*    EVER DEDUCTED FROM A BATCH JUST BECAUSE SOMEONE ASKED      *
004520*    ABOUT IT.  THE WORKFILE IS READ BUT NEVER REWRITTEN.       *
004530*****************************************************************
004540*
004550 100-PROCESS-INQUIRY-REQUEST.
004560*
004570*    READ COUNT IS UNCONDITIONAL, COUNTING EVERY CARD IN THE
004580*    DECK REGARDLESS OF WHETHER THE PRODUCT TURNS UP OR THE
004590*    STRATEGY EDITS CLEAN.  THIS PROGRAM HAS NO EQUIVALENT OF
004600*    ORD1000'S UNITS-ORDERED/UNITS-RESERVED PAIR BECAUSE IT
004610*    NEVER ALLOCATES ANYTHING -- A SINGLE READ COUNTER IS ALL A
004620*    READ-ONLY LOOKUP REPORT NEEDS.
004630*
004640     ADD 1 TO INQUIRIES-READ-COUNT.
004650     PERFORM 110-VALIDATE-STRATEGY.
004660     PERFORM 120-CHECK-PRODUCT-HAS-STOCK.
004670     PERFORM 200-PRINT-INQUIRY-RESULT.
004680     PERFORM 080-READ-INQUIRY-REQUEST.
004690*
004700 110-VALIDATE-STRATEGY.
004710*
004720*    SAME STRATEGY-EDIT LOGIC AS ORD1000'S PARAGRAPH OF THE SAME
004730*    NAME -- DEFAULT TO FIFO ON A BLANK CARD, FOLD WHATEVER WAS
004740*    PUNCHED TO UPPERCASE, THEN SEARCH THE 4-ENTRY TABLE.  AN
004750*    INQUIRY CAN BE REJECTED FOR A BAD STRATEGY JUST LIKE AN
004760*    ORDER CAN, EVEN THOUGH NOTHING IS EVER ALLOCATED HERE --
004770*    THE POINT IS TO TELL THE CLERK WHAT STRATEGY ORD1000 WOULD
004780*    ACTUALLY USE IF SHE PLACED THE ORDER FOR REAL.
004790*
004800     IF IQ-STRATEGY = SPACE
004810         MOVE STRATEGY-DEFAULT TO STRATEGY-EDITED
004820     ELSE
004830         MOVE IQ-STRATEGY TO STRATEGY-EDITED
004840         INSPECT STRATEGY-EDITED CONVERTING
004850             "abcdefghijklmnopqrstuvwxyz"
004860             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004870     END-IF.
004880     MOVE "N" TO STRATEGY-VALID-SWITCH.
004890     MOVE "N" TO STRATEGY-IMPL-SWITCH.
004900     SET ST-IDX TO 1.
004910*
004920*    PLAIN SEARCH, NOT SEARCH ALL -- SAME REASON AS ORD1000:
004930*    ONLY FOUR ENTRIES AND THEY ARE NOT IN COLLATING SEQUENCE,
004940*    SO A BINARY SEARCH WOULD GAIN NOTHING AND COST A SORTED
004950*    TABLE THAT WOULD HAVE TO BE KEPT IN ORDER BY HAND.
004960*
004970     SEARCH STRATEGY-ENTRY
004980         AT END
004990             NEXT SENTENCE
005000         WHEN STRATEGY-NAME (ST-IDX) = STRATEGY-EDITED
005010             MOVE "Y" TO STRATEGY-VALID-SWITCH
005020             IF STRATEGY-IS-IMPLEMENTED (ST-IDX)
005030                 MOVE "Y" TO STRATEGY-IMPL-SWITCH
005040             END-IF
005050     END-SEARCH.
005060*
005070*    TWO DIFFERENT WAYS A STRATEGY CAN FAIL: IT IS NOT ONE OF
005080*    THE FOUR NAMES AT ALL (NOT VALID), OR IT IS A RECOGNIZED
005090*    NAME THAT THIS PROGRAM DOES NOT KNOW HOW TO LOOK UP YET
005100*    (VALID BUT NOT IMPLEMENTED -- LOCATION_BASED AND PRIORITY).
005110*    EITHER WAY THE CARD GETS AN ERROR MESSAGE INSTEAD OF A
005120*    BATCH LISTING.
005130*
005140     IF NOT STRATEGY-VALID
005150         STRING "INVALID INVENTORY STRATEGY: " DELIMITED BY SIZE
005160                STRATEGY-EDITED             DELIMITED BY SIZE
005170                INTO INQUIRY-MESSAGE
005180     ELSE
005190         IF NOT STRATEGY-IMPLEMENTED
005200             STRING "NO INVENTORY HANDLER FOR STRATEGY: "
005210                        DELIMITED BY SIZE
005220                    STRATEGY-EDITED DELIMITED BY SIZE
005230                    INTO INQUIRY-MESSAGE
005240         ELSE
005250             MOVE SPACE TO INQUIRY-MESSAGE
005260         END-IF
005270     END-IF.
005280*
005290 120-CHECK-PRODUCT-HAS-STOCK.
005300*
005310*    ONLY BOTHERS LOOKING UP THE PRODUCT IF THE STRATEGY CAME
005320*    BACK CLEAN -- NO POINT WALKING THE WORKFILE FOR A CARD THAT
005330*    IS GOING TO PRINT A STRATEGY ERROR ANYWAY.  THE START BELOW
005340*    POSITIONS ON THE FIRST ENTRY FOR THE PRODUCT (EXPIRY DATE
005350*    ZEROED SO IT SORTS LOW), AND 130-PRINT-ONE-BATCH-LINE WALKS
005360*    FORWARD FROM THERE UNTIL THE PRODUCT ID CHANGES OR THE
005370*    WORKFILE RUNS OUT.
005380*
005390     MOVE ZERO  TO PRODUCT-TOTAL-QTY.
005400     MOVE ZERO  TO PRODUCT-BATCH-COUNT.
005410     MOVE SPACE TO PRODUCT-FOUND-SWITCH.
005420     MOVE IQ-PRODUCT-ID TO WK-PRODUCT-ID.
005430     MOVE ZERO TO WK-EXPIRY-DATE.
005440     MOVE "N" TO INVWORK-EOF-SWITCH.
005450     START INVENTORY-WORK-FILE KEY IS NOT LESS THAN
005460             WK-PRODUCT-EXPIRY-KEY
005470         INVALID KEY
005480             MOVE "Y" TO INVWORK-EOF-SWITCH
005490     END-START.
005500     IF INQUIRY-MESSAGE = SPACE
005510         PERFORM 130-PRINT-ONE-BATCH-LINE
005520             UNTIL INVWORK-EOF
005530     END-IF.
005540*
005550*    THIS IS THE PARAGRAPH THE 04/14/04 FIX TOUCHED.  BEFORE
005560*    THAT FIX, A PRODUCT WITH ZERO BATCHES ON THE WORKFILE --
005570*    EITHER BECAUSE IT DOES NOT EXIST OR BECAUSE IT IS
005580*    COMPLETELY OUT OF STOCK -- FELL THROUGH WITH NOTHING EVER
005590*    HAVING BEEN READ, AND 200-PRINT-INQUIRY-RESULT TRIED TO
005600*    PRINT A TOTAL-ON-HAND LINE FOR A PRODUCT NAME THAT WAS
005610*    NEVER MOVED INTO PRODUCT-NAME-WORK, WHICH ABENDED.  THE
005620*    BATCH-COUNT TEST BELOW CATCHES THAT CASE AND SUBSTITUTES
005630*    THE "PRODUCT NOT FOUND" MESSAGE INSTEAD, SO NO STRAY DATA
005640*    EVER REACHES THE REPORT.
005650*
005660     IF PRODUCT-BATCH-COUNT = ZERO
005670         AND INQUIRY-MESSAGE = SPACE
005680         MOVE "PRODUCT NOT FOUND" TO INQUIRY-MESSAGE
005690     END-IF.
005700*
005710 130-PRINT-ONE-BATCH-LINE.
005720*
005730*    UNLIKE ORD1000'S 210-LOAD-PRODUCT-BATCHES, THIS PARAGRAPH
005740*    PRINTS EACH BATCH AS IT IS READ INSTEAD OF LOADING THEM
005750*    INTO A TABLE FIRST -- AN INQUIRY NEVER GOES BACK AND PICKS
005760*    AGAINST THE LIST THE WAY AN ORDER DOES, SO THERE IS NO
005770*    REASON TO HOLD THE BATCHES IN WORKING-STORAGE AT ALL.  EACH
005780*    ONE IS READ, COUNTED, ADDED TO THE RUNNING TOTAL, AND
005790*    PRINTED BEFORE THE NEXT ONE IS EVEN READ.
005800*
005810     READ INVENTORY-WORK-FILE NEXT RECORD
005820         AT END
005830             MOVE "Y" TO INVWORK-EOF-SWITCH
005840     END-READ.
005850*
005860*    THE ALTERNATE KEY IS SHARED ACROSS ALL PRODUCTS, SO READ
005870*    NEXT WILL HAPPILY WALK RIGHT OFF THE END OF THIS PRODUCT'S
005880*    BATCHES AND INTO THE NEXT PRODUCT'S -- THE PRODUCT-ID
005890*    COMPARE BELOW IS WHAT ACTUALLY STOPS THE LOOP, NOT JUST THE
005900*    WORKFILE AT-END CONDITION.
005910*
005920     IF NOT INVWORK-EOF
005930         IF WK-PRODUCT-ID NOT = IQ-PRODUCT-ID
005940             MOVE "Y" TO INVWORK-EOF-SWITCH
005950         ELSE
005960             ADD 1 TO PRODUCT-BATCH-COUNT
005970             MOVE "Y" TO PRODUCT-FOUND-SWITCH
005980             MOVE WK-PRODUCT-NAME TO PRODUCT-NAME-WORK
005990             ADD WK-QUANTITY TO PRODUCT-TOTAL-QTY
006000             IF LINE-COUNT > LINES-PER-PAGE
006010                 PERFORM 800-PRINT-SECTION-HEADING
006020             END-IF
006030             MOVE IQ-PRODUCT-ID    TO RDL-PRODUCT-ID
006040             MOVE STRATEGY-EDITED TO RDL-STRATEGY
006050             MOVE WK-BATCH-ID      TO RDL-BATCH-ID
006060             MOVE WK-QUANTITY      TO RDL-QUANTITY
006070             MOVE WK-EXPIRY-DATE   TO RDL-EXPIRY-DATE
006080             MOVE SPACE            TO RDL-MESSAGE
006090             MOVE RPT-INQUIRY-DETAIL-LINE TO PRINT-LINE-AREA
006100             MOVE 1 TO SPACE-CONTROL
006110             PERFORM 900-WRITE-REPORT-LINE
006120         END-IF
006130     END-IF.
006140*
006150*****************************************************************
006160*    SECTION 3 -- RESULT SUMMARY AND PRINT-LINE HOUSEKEEPING.   *
006170*****************************************************************
006180*
006190 200-PRINT-INQUIRY-RESULT.
006200*
006210*    THREE POSSIBLE OUTCOMES FOR A CARD, AND ONLY ONE OF THEM ON
006220*    A GIVEN CARD: AN ERROR LINE (BAD STRATEGY OR PRODUCT NOT
006230*    FOUND), OR -- IF THE PRODUCT WAS FOUND CLEAN -- A TOTAL-ON-
006240*    -HAND SUMMARY LINE NAMING THE PRODUCT AND THE GRAND TOTAL
006250*    ACROSS ALL ITS BATCHES.  THE SUMMARY LINE PRINTS AFTER THE
006260*    INDIVIDUAL BATCH LINES 130-PRINT-ONE-BATCH-LINE ALREADY
006270*    WROTE, DOUBLE-SPACED SO IT STANDS OUT FROM THEM ON THE
006280*    PRINTED PAGE.
006290*
006300     IF INQUIRY-MESSAGE NOT = SPACE
006310         IF LINE-COUNT > LINES-PER-PAGE
006320             PERFORM 800-PRINT-SECTION-HEADING
006330         END-IF
006340         MOVE IQ-PRODUCT-ID      TO RDL-PRODUCT-ID
006350         MOVE STRATEGY-EDITED TO RDL-STRATEGY
006360         MOVE ZERO               TO RDL-BATCH-ID
006370         MOVE ZERO               TO RDL-QUANTITY
006380         MOVE ZERO               TO RDL-EXPIRY-DATE
006390         MOVE INQUIRY-MESSAGE TO RDL-MESSAGE
006400         MOVE RPT-INQUIRY-DETAIL-LINE TO PRINT-LINE-AREA
006410         MOVE 1 TO SPACE-CONTROL
006420         PERFORM 900-WRITE-REPORT-LINE
006430     ELSE
006440         IF PRODUCT-FOUND
006450             IF LINE-COUNT > LINES-PER-PAGE
006460                 PERFORM 800-PRINT-SECTION-HEADING
006470             END-IF
006480             MOVE IQ-PRODUCT-ID      TO RDL-PRODUCT-ID
006490             MOVE STRATEGY-EDITED TO RDL-STRATEGY
006500             MOVE ZERO               TO RDL-BATCH-ID
006510             MOVE PRODUCT-TOTAL-QTY TO RDL-QUANTITY
006520             MOVE ZERO               TO RDL-EXPIRY-DATE
006530             STRING "TOTAL ON HAND FOR " DELIMITED BY SIZE
006540                    PRODUCT-NAME-WORK DELIMITED BY SIZE
006550                    INTO RDL-MESSAGE
006560             MOVE RPT-INQUIRY-DETAIL-LINE TO PRINT-LINE-AREA
006570             MOVE 2 TO SPACE-CONTROL
006580             PERFORM 900-WRITE-REPORT-LINE
006590         END-IF
006600     END-IF.
006610*
006620 800-PRINT-SECTION-HEADING.
006630*
006640*    SAME TWO-LINE HEADING SCHEME AS ORD1000 -- A TITLE LINE
006650*    WITH THE RUN DATE AND PAGE NUMBER, FOLLOWED BY A COLUMN
006660*    LABEL LINE.  CALLED BOTH AT THE START OF THE RUN AND ANY
006670*    TIME THE DETAIL LINE COUNT RUNS PAST LINES-PER-PAGE.
006680*
006690     ADD 1 TO PAGE-COUNT.
006700     MOVE PAGE-COUNT TO RHL1-PAGE.
006710     MOVE RPT-HEADING-LINE-1 TO PRINT-LINE-AREA.
006720     PERFORM 910-WRITE-PAGE-TOP-LINE.
006730     MOVE RPT-HEADING-LINE-2 TO PRINT-LINE-AREA.
006740     MOVE 2 TO SPACE-CONTROL.
006750     PERFORM 900-WRITE-REPORT-LINE.
006760*
006770 900-WRITE-REPORT-LINE.
006780*
006790*    SPACE-CONTROL IS SET BY THE CALLER -- 1 FOR SINGLE
006800*    SPACE, 2 FOR DOUBLE, WHICH IS WHAT SEPARATES A TOTAL-ON-
006810*    HAND LINE FROM THE BATCH DETAIL ABOVE IT.  LINE-COUNT IS
006820*    BUMPED BY THE SAME AMOUNT SO THE PAGE-FULL TEST IN THE
006830*    PARAGRAPHS ABOVE STAYS ACCURATE NO MATTER HOW MANY LINES
006840*    THE ADVANCING CLAUSE ACTUALLY CONSUMED ON THE FORM.
006850*
006860     WRITE PRINT-AREA FROM PRINT-LINE-AREA
006870         AFTER ADVANCING SPACE-CONTROL LINES.
006880     ADD SPACE-CONTROL TO LINE-COUNT.
006890*
006900 910-WRITE-PAGE-TOP-LINE.
006910*
006920*    TOP-OF-FORM IS THE SPECIAL-NAMES MNEMONIC FOR THE CHANNEL
006930*    THAT STARTS A NEW PHYSICAL PAGE ON THE SHOP'S PRINTER FORMS
006940*    -- SAME MNEMONIC ORD1000 USES, SO BOTH PROGRAMS' OUTPUT
006950*    LINES UP THE SAME WAY ON THE SAME PRINTER.
006960*
006970     WRITE PRINT-AREA FROM PRINT-LINE-AREA
006980         AFTER ADVANCING TOP-OF-FORM.
006990     MOVE 1 TO LINE-COUNT.
007000*
007010 950-CLOSE-ALL-FILES.
007020*
007030*    CLOSES EVERYTHING EXCEPT THE INVENTORY MASTER, WHICH WAS
007040*    ALREADY CLOSED BACK IN 060-BUILD-INVENTORY-WORKFILE ONCE
007050*    THE WORKFILE WAS LOADED FROM IT -- THERE IS NO REASON TO
007060*    HOLD THE MASTER OPEN FOR THE REST OF THE RUN.
007070*
007080     CLOSE INQUIRY-REQUEST-FILE
007090           INQUIRY-REPORT-FILE
007100           INVENTORY-WORK-FILE.
007110*
