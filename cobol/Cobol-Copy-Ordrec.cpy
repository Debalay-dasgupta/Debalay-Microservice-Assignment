000100*****************************************************************
000200*                                                               *
000300*    ORDREC  --  ORDER RECORD LAYOUT (ORDERS-OUT)               *
000400*                                                               *
000500*    ONE RECORD WRITTEN PER ORDER REQUEST PROCESSED BY ORD1000, *
000600*    WHETHER THE ORDER WAS PLACED OR REJECTED.  FIXED LENGTH,   *
000700*    129 BYTES, UNBLOCKED, SEQUENTIAL.                          *
000800*                                                               *
000900*****************************************************************
001000*    DATE WRITTEN -- 05/14/93                       -- T. NASH  *
001100*    DATE CHANGED -- 09/11/03 -- ADDED OR-RESERVED-BATCH-IDS SO *
001200*                    CUSTOMER SERVICE CAN TRACE A SHIPMENT BACK *
001300*                    TO THE BATCHES IT WAS PICKED FROM. REQ     *
001400*                    03-0287.                          T. NASH  *
001500*    DATE CHANGED -- 07/09/98 -- (SIC, BACK-DATED WHEN THE Y2K  *
001600*                    TIMESTAMP WORK WAS FOLDED IN) -- OR-ORDER- *
001700*                    DATE WIDENED FROM 8-DIGIT CCYYMMDD TO A    *
001800*                    14-DIGIT CCYYMMDDHHMMSS TIMESTAMP SO TWO   *
001900*                    ORDERS PLACED THE SAME DAY CAN BE TOLD     *
002000*                    APART ON THE AUDIT REPORT.  REQ 98-0461.   *
002100*                                                      J.OKAFOR *
002200*****************************************************************
002300 01  ORDER-RECORD.
002400*
002500*    SEQUENTIALLY ASSIGNED ORDER NUMBER.  FIRST ORDER OF ANY
002600*    RUN IS 11, NOT 1 -- THE LOW RANGE IS RESERVED FOR MANUALLY
002700*    KEYED ADJUSTMENT ORDERS ENTERED BY CUSTOMER SERVICE.
002800*
002900     05  OR-ORDER-ID                 PIC 9(09).
003000*
003100     05  OR-PRODUCT-ID               PIC 9(09).
003200*
003300*    COPIED FROM THE INVENTORY BATCH RECORD AT THE TIME THE
003400*    ORDER WAS PLACED, NOT LOOKED UP AGAIN LATER.
003500*
003600     05  OR-PRODUCT-NAME             PIC X(30).
003700*
003800     05  OR-QUANTITY                 PIC 9(07).
003900*
004000*    PLACED ON SUCCESS, REJECTED WHEN THE TOTAL ON-HAND ACROSS
004100*    ALL OF THE PRODUCT'S BATCHES COULD NOT COVER THE REQUEST.
004200*
004300     05  OR-STATUS                   PIC X(10).
004400         88  OR-STATUS-PLACED             VALUE "PLACED".
004500         88  OR-STATUS-REJECTED           VALUE "REJECTED".
004600*
004700*    COMMA-SEPARATED LIST OF THE BATCH IDS THE ORDER DREW FROM,
004800*    IN THE ORDER THEY WERE ALLOCATED.  BLANK WHEN REJECTED.
004900*    50 BYTES IS ENOUGH FOR FIVE 9-DIGIT BATCH IDS WITH THEIR
005000*    SEPARATING COMMAS -- LONGER ALLOCATIONS ARE TRUNCATED, SEE
005100*    350-WRITE-ORDER-RECORD.
005200*
005300     05  OR-RESERVED-BATCH-IDS       PIC X(50).
005400*
005500*    RUN TIMESTAMP ASSIGNED WHEN THE ORDER RECORD IS BUILT,
005600*    CCYYMMDDHHMMSS.
005700*
005800     05  OR-ORDER-DATE               PIC 9(14).
005900*
006000*    ALTERNATE VIEW OF THE TIMESTAMP, SPLIT INTO A DATE PART
006100*    AND A TIME PART.  USED BY THE RUN REPORT, WHICH PRINTS
006200*    THE TWO PARTS IN SEPARATE COLUMNS.
006300*
006400     05  OR-ORDER-DATE-R REDEFINES OR-ORDER-DATE.
006500         10  OR-ORDER-DATE-YMD       PIC 9(08).
006600         10  OR-ORDER-DATE-YMD-R REDEFINES OR-ORDER-DATE-YMD.
006700             15  OR-ORDER-YEAR       PIC 9(04).
006800             15  OR-ORDER-MONTH      PIC 9(02).
006900             15  OR-ORDER-DAY        PIC 9(02).
007000         10  OR-ORDER-TIME-HMS       PIC 9(06).
007100         10  OR-ORDER-TIME-HMS-R REDEFINES OR-ORDER-TIME-HMS.
007200             15  OR-ORDER-HOURS      PIC 9(02).
007300             15  OR-ORDER-MINUTES    PIC 9(02).
007400             15  OR-ORDER-SECONDS    PIC 9(02).
