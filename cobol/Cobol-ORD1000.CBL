000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.                 ORD1000.
000130 AUTHOR.                     T. NASH.
000140 INSTALLATION.               DISTRIBUTION SERVICES DIVISION.
000150 DATE-WRITTEN.               05/14/93.
000160 DATE-COMPILED.
000170 SECURITY.                   UNCLASSIFIED -- INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200*                                                               *
000210*    ORD1000 -- NIGHTLY ORDER-POSTING AND INVENTORY RESERVATION *
000220*    RUN.  READS THE DAY'S ORDER REQUESTS AGAINST THE INVENTORY *
000230*    BATCH MASTER, PICKS STOCK FIRST-EXPIRY-FIRST-OUT, POSTS    *
000240*    EACH ORDER PLACED OR REJECTED, WRITES THE UPDATED MASTER,  *
000250*    AND PRINTS THE RUN SUMMARY / INVENTORY LISTING.            *
000260*                                                               *
000270*****************************************************************
000280*    DATE WRITTEN -- 05/14/93                        -- T. NASH *
000290*    DATE CHANGED -- 11/02/93 -- ORIGINAL RUN ONLY SUPPORTED A  *
000300*                    SINGLE BATCH PER PRODUCT.  REWORKED TO     *
000310*                    PICK ACROSS ALL OF A PRODUCT'S BATCHES IN  *
000320*                    EXPIRY ORDER.  REQ 93-0940.       T. NASH  *
000330*    DATE CHANGED -- 09/11/03 -- ADDED THE STRATEGY OVERRIDE ON *
000340*                    THE ORDER REQUEST (OQ-STRATEGY).  ONLY     *
000350*                    FIFO IS CODED -- LIFO, LOCATION-BASED AND  *
000360*                    PRIORITY ARE VALIDATED AND REJECTED UNTIL  *
000370*                    MERCHANDISING SIGNS OFF ON THE PICK LOGIC. *
000380*                    REQ 03-0287.                      T. NASH  *
000390*    DATE CHANGED -- 07/09/98 -- Y2K REMEDIATION.  RUN DATE AND *
000400*                    ORDER TIMESTAMP WINDOWED TO 4-DIGIT YEARS. *
000410*                    REQ 98-0461.                      J.OKAFOR *
000420*    DATE CHANGED -- 02/02/01 -- INVENTORY LISTING SECTION WAS  *
000430*                    DROPPING THE LAST PRODUCT'S TOTAL LINE ON  *
000440*                    END OF FILE.  FIXED IN 500-PRINT-INVENTORY *
000450*                    -LISTING.  REQ 01-0118.            T. NASH *
000460*    DATE CHANGED -- 08/30/05 -- REJECTED ORDERS NOW GET AN     *
000470*                    ORDERS-OUT RECORD TOO (STATUS REJECTED) SO *
000480*                    CUSTOMER SERVICE HAS ONE FILE TO RECONCILE *
000490*                    AGAINST, NOT JUST THE PRINTED REPORT.      *
000500*                    REQ 05-0102.                       A. RIOS *
000510*    DATE CHANGED -- 01/09/06 -- TOTAL UNITS ORDERED WAS ONLY   *
000520*                    ACCUMULATING WHEN AN ORDER POSTED, SO IT   *
000530*                    NEVER DIFFERED FROM TOTAL UNITS RESERVED   *
000540*                    ON THE SUMMARY PAGE.  MOVED THE ADD UP TO  *
000550*                    100-PROCESS-ORDER-REQUEST SO IT COUNTS     *
000560*                    EVERY ORDER READ -- PLACED OR NOT -- THE   *
000570*                    SAME WAY THE READ COUNT ALREADY DOES.      *
000580*                    REQ 06-0033.                      A. RIOS  *
000590*    DATE CHANGED -- 08/10/26 -- A BATCH DEDUCTION THAT FAILED  *
000600*                    (BATCH NOT FOUND, OR NOT ENOUGH LEFT IN IT)*
000610*                    STILL LET THE ORDER POST AS PLACED -- THE  *
000620*                    FAILURE WAS ONLY DISPLAYED ON THE CONSOLE. *
000630*                    410-DEDUCT-ONE-BATCH NOW SETS A SWITCH ON  *
000640*                    EITHER FAILURE AND THE DEDUCTION LOOP IN   *
000650*                    400-APPLY-BATCH-DEDUCTIONS STOPS RIGHT     *
000660*                    THERE INSTEAD OF WALKING THE REST OF THE   *
000670*                    LIST.  100-PROCESS-ORDER-REQUEST CHECKS    *
000680*                    THE SWITCH BEFORE IT WILL MARK THE ORDER   *
000690*                    PLACED.  REQ 26-0144.            R. PATEL  *
000700*****************************************************************
000710*
000720 ENVIRONMENT DIVISION.
000730*
000740 CONFIGURATION SECTION.
000750*
000760 SOURCE-COMPUTER.            WHATEVER-PC.
000770 OBJECT-COMPUTER.            WHATEVER-PC.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800*
000810 INPUT-OUTPUT SECTION.
000820*
000830 FILE-CONTROL.
000840*
000850*    INVENTORY MASTER COMES IN SEQUENTIAL, ONE RECORD PER BATCH,
000860*    IN WHATEVER ORDER THE INVENTORY SYSTEM'S EXTRACT RAN IN --
000870*    NOT NECESSARILY BY PRODUCT OR EXPIRY.  THAT IS WHY WE BUILD
000880*    THE KEYED WORKFILE BELOW INSTEAD OF PICKING DIRECTLY
000890*    AGAINST THIS FILE.
000900*
000910     SELECT INVENTORY-MASTER-FILE    ASSIGN TO INVMAST.
000920*
000930*    SCRATCH WORK FILE BUILT FRESH EACH RUN FROM THE SEQUENTIAL
000940*    MASTER SO THE PICKING LOGIC CAN GET AT A BATCH BY BATCH ID
000950*    OR WALK A PRODUCT'S BATCHES IN EXPIRY ORDER WITHOUT
000960*    RE-READING THE WHOLE MASTER FOR EVERY ORDER.  DROPPED AT
000970*    THE END OF THE RUN.
000980*
000990     SELECT INVENTORY-WORK-FILE      ASSIGN TO INVWORK
001000                 ORGANIZATION IS INDEXED
001010                 ACCESS MODE IS DYNAMIC
001020                 RECORD KEY IS WK-BATCH-ID
001030                 ALTERNATE RECORD KEY IS WK-PRODUCT-EXPIRY-KEY
001040                 WITH DUPLICATES
001050                 FILE STATUS IS INVWORK-FILE-STATUS.
001060*
001070*    ONE CARD PER ORDER REQUEST, READ SEQUENTIALLY FRONT TO
001080*    BACK.  NO RE-READ AND NO SORT -- ORDERS ARE POSTED IN THE
001090*    SEQUENCE THE UPSTREAM ORDER-ENTRY SYSTEM HANDED THEM TO US.
001100*
001110     SELECT ORDER-REQUEST-FILE       ASSIGN TO ORDREQ.
001120*
001130*    REWRITTEN COPY OF THE INVENTORY MASTER, POSTED WITH THE
001140*    DAY'S DEDUCTIONS, FOR TOMORROW NIGHT'S RUN TO PICK UP AS
001150*    ITS OWN INVMAST.
001160*
001170     SELECT INVENTORY-OUT-FILE       ASSIGN TO INVOUT
001180                 FILE STATUS IS INVOUT-FILE-STATUS.
001190*
001200*    ONE RECORD PER ORDER PROCESSED, PLACED OR REJECTED, FOR
001210*    CUSTOMER SERVICE TO RECONCILE AGAINST -- SEE THE 08/30/05
001220*    CHANGE NOTE ABOVE.
001230*
001240     SELECT ORDERS-OUT-FILE          ASSIGN TO ORDOUT
001250                 FILE STATUS IS ORDOUT-FILE-STATUS.
001260*
001270     SELECT ORDER-REPORT-FILE        ASSIGN TO ORDRPT.
001280*
001290 DATA DIVISION.
001300*
001310 FILE SECTION.
001320*
001330*    FD RECORDS BELOW ARE CARRIED AS BARE PIC X FILLERS.  THE
001340*    NAMED 01-LEVEL LAYOUT FOR EACH ONE LIVES ONCE IN
001350*    WORKING-STORAGE AND IS MOVED IN AND OUT VIA READ...INTO AND
001360*    WRITE...FROM -- KEEPS THE SAME FIELD NAMES FROM CLASHING
001370*    ACROSS MULTIPLE FDs.
001380*
001390 FD  INVENTORY-MASTER-FILE
001400     LABEL RECORDS ARE STANDARD
001410     RECORD CONTAINS 63 CHARACTERS.
001420 01  INVENTORY-BATCH-RECORD-IN      PIC X(63).
001430*
001440 FD  INVENTORY-WORK-FILE
001450     LABEL RECORDS ARE STANDARD.
001460 01  INVENTORY-WORK-RECORD.
001470     05  WK-BATCH-ID                 PIC 9(09).
001480     05  WK-PRODUCT-EXPIRY-KEY.
001490         10  WK-PRODUCT-ID           PIC 9(09).
001500         10  WK-EXPIRY-DATE          PIC 9(08).
001510     05  WK-PRODUCT-NAME             PIC X(30).
001520     05  WK-QUANTITY                 PIC S9(07).
001530*
001540 FD  ORDER-REQUEST-FILE
001550     LABEL RECORDS ARE STANDARD
001560     RECORD CONTAINS 30 CHARACTERS.
001570 01  ORDER-REQUEST-RECORD-IN        PIC X(30).
001580*
001590 FD  INVENTORY-OUT-FILE
001600     LABEL RECORDS ARE STANDARD
001610     RECORD CONTAINS 63 CHARACTERS.
001620 01  INVENTORY-BATCH-RECORD-OUT     PIC X(63).
001630*
001640 FD  ORDERS-OUT-FILE
001650     LABEL RECORDS ARE STANDARD
001660     RECORD CONTAINS 129 CHARACTERS.
001670 01  ORDER-RECORD-OUT               PIC X(129).
001680*
001690 FD  ORDER-REPORT-FILE
001700     LABEL RECORDS ARE OMITTED
001710     RECORD CONTAINS 132 CHARACTERS.
001720 01  PRINT-AREA                     PIC X(132).
001730*
001740 WORKING-STORAGE SECTION.
001750*
001760*    INVENTORY BATCH MASTER RECORD, SHOP-STANDARD LAYOUT. USED
001770*    AS THE READ-INTO / WRITE-FROM WORKING COPY FOR BOTH
001780*    INVENTORY-MASTER-FILE AND INVENTORY-OUT-FILE.
001790*
001800     COPY "Cobol-Copy-Invbat.cpy".
001810*
001820*    ORDER REQUEST TRANSACTION, SHOP-STANDARD LAYOUT.  USED AS
001830*    THE READ-INTO WORKING COPY FOR ORDER-REQUEST-FILE.
001840*
001850     COPY "Cobol-Copy-Ordreq.cpy".
001860*
001870*    ORDER RECORD, SHOP-STANDARD LAYOUT.  USED AS THE
001880*    WRITE-FROM WORKING COPY FOR ORDERS-OUT-FILE.
001890*
001900     COPY "Cobol-Copy-Ordrec.cpy".
001910*
001920*    RUN SWITCHES.  ONE BYTE APIECE WITH AN 88-LEVEL CONDITION
001930*    NAME RATHER THAN TESTING THE RAW VALUE -- HOUSE HABIT, SO A
001940*    MAINTENANCE PROGRAMMER READS "ORDREQ-EOF" INSTEAD OF
001950*    HAVING TO REMEMBER THAT "Y" MEANS END OF FILE.
001960*
001970 01  SWITCHES.
001980     05  ORDREQ-EOF-SWITCH        PIC X       VALUE "N".
001990         88  ORDREQ-EOF                       VALUE "Y".
002000     05  INVMAST-EOF-SWITCH       PIC X       VALUE "N".
002010         88  INVMAST-EOF                      VALUE "Y".
002020     05  INVWORK-EOF-SWITCH       PIC X       VALUE "N".
002030         88  INVWORK-EOF                      VALUE "Y".
002040     05  PRODUCT-FOUND-SWITCH     PIC X       VALUE "N".
002050         88  PRODUCT-FOUND                    VALUE "Y".
002060     05  ORDER-ACCEPTED-SWITCH    PIC X       VALUE "N".
002070         88  ORDER-ACCEPTED                   VALUE "Y".
002080     05  FIRST-PRODUCT-SWITCH     PIC X       VALUE "Y".
002090         88  FIRST-PRODUCT                    VALUE "Y".
002100*    ADDED 08/10/26 -- SET BY 410-DEDUCT-ONE-BATCH WHEN A
002110*    BATCH ON THIS ORDER'S OWN DEDUCTION LIST TURNS UP
002120*    MISSING OR SHORT.  SEE THE 08/10/26 CHANGE NOTE ABOVE.
002130     05  DEDUCTION-FAILED-SWITCH  PIC X       VALUE "N".
002140         88  DEDUCTION-FAILED                  VALUE "Y".
002150     05  FILLER                      PIC X(04)   VALUE SPACE.
002160*
002170*    FILE STATUS BYTES FOR THE THREE FILES WE WRITE TO.  WE DO
002180*    NOT BOTHER TRAPPING STATUS ON THE TWO INPUT FILES -- AN
002190*    UNREADABLE INPUT FILE ABENDS THE JOB ANYWAY AND THE
002200*    OPERATOR WILL SEE IT ON THE JOB LOG.
002210*
002220 01  FILE-STATUS-FIELDS.
002230     05  INVWORK-FILE-STATUS         PIC XX.
002240         88  INVWORK-SUCCESSFUL              VALUE "00".
002250     05  INVOUT-FILE-STATUS          PIC XX.
002260         88  INVOUT-SUCCESSFUL                VALUE "00".
002270     05  ORDOUT-FILE-STATUS          PIC XX.
002280         88  ORDOUT-SUCCESSFUL                VALUE "00".
002290     05  FILLER                      PIC X(04)   VALUE SPACE.
002300*
002310*    RUN CONTROL TOTALS.  ALL COUNTERS AND ACCUMULATORS ARE
002320*    BINARY -- NONE OF THEM EVER APPEAR ON A SCREEN OR A
002330*    PUNCHED FORM, SO THERE IS NO REASON TO CARRY THEM ZONED.
002340*
002350*    UNITS-ORDERED-TOTAL AND UNITS-RESERVED-TOTAL LOOK AS
002360*    IF THEY SHOULD ALWAYS MATCH, BUT THEY DO NOT -- SEE THE
002370*    01/09/06 CHANGE NOTE ABOVE.  -ORDERED- IS DEMAND: EVERY
002380*    UNIT ANY CUSTOMER ASKED FOR, WHETHER WE COULD FILL IT OR
002390*    NOT.  -RESERVED- IS FULFILLMENT: ONLY THE UNITS ACTUALLY
002400*    PULLED OUT OF A BATCH AND COMMITTED TO A PLACED ORDER.  THE
002410*    GAP BETWEEN THE TWO ON THE SUMMARY PAGE IS, BY DEFINITION,
002420*    UNITS LOST TO STOCKOUTS -- THAT GAP IS WHAT MERCHANDISING
002430*    ACTUALLY WATCHES THE REPORT FOR.
002440*
002450 01  RUN-COUNTERS.
002460     05  ORDERS-READ-COUNT        PIC 9(07)   COMP VALUE ZERO.
002470     05  ORDERS-PLACED-COUNT      PIC 9(07)   COMP VALUE ZERO.
002480     05  ORDERS-REJECTED-COUNT    PIC 9(07)   COMP VALUE ZERO.
002490     05  UNITS-ORDERED-TOTAL      PIC 9(09)   COMP VALUE ZERO.
002500     05  UNITS-RESERVED-TOTAL     PIC 9(09)   COMP VALUE ZERO.
002510     05  NEXT-ORDER-ID            PIC 9(09)   COMP VALUE 11.
002520     05  BATCH-RECORD-COUNT       PIC 9(07)   COMP VALUE ZERO.
002530*
002540*    WORK FIELDS FOR ONE ORDER IN FLIGHT.  CLEARED AND RELOADED
002550*    BY 100-PROCESS-ORDER-REQUEST ON EVERY PASS -- NOTHING HERE
002560*    IS MEANT TO SURVIVE ACROSS ORDERS, SO DO NOT ADD A FIELD TO
002570*    THIS GROUP EXPECTING IT TO CARRY FORWARD.
002580*
002590 01  ORDER-WORK-FIELDS.
002600*        HOW MANY UNITS STILL NEED A BATCH ASSIGNED TO THEM
002610*        WHILE 300-ALLOCATE-ORDER-QUANTITY WALKS THE BATCH LIST.
002620     05  REMAINING-QTY            PIC 9(07)   COMP VALUE ZERO.
002630*        UNITS BEING PULLED FROM THE ONE BATCH CURRENTLY UNDER
002640*        THE INDEX -- SET IN 310, CONSUMED IMMEDIATELY AFTER.
002650     05  DEDUCT-QTY               PIC 9(07)   COMP VALUE ZERO.
002660*        SUM OF ALL OF THIS PRODUCT'S BATCHES ON HAND, BUILT BY
002670*        210-LOAD-PRODUCT-BATCHES -- COMPARED AGAINST OQ-ORDER
002680*        -QTY TO DECIDE WHETHER THE ORDER CAN BE FILLED AT ALL.
002690     05  ORDER-TOTAL-QTY          PIC 9(09)   COMP VALUE ZERO.
002700     05  PRODUCT-NAME-WORK        PIC X(30).
002710     05  RESERVED-IDS-TEXT        PIC X(50).
002720     05  RESERVED-IDS-PTR         PIC 9(03)   COMP VALUE 1.
002730     05  BATCH-ID-TEXT            PIC 9(09).
002740     05  REJECT-REASON            PIC X(54).
002750*
002760*    SMALL WORK TABLE HOLDING ONE PRODUCT'S BATCHES, LOADED IN
002770*    EXPIRY-ASCENDING (FIFO) ORDER BY 210-LOAD-PRODUCT-BATCHES
002780*    BECAUSE THAT IS THE ORDER THE ALTERNATE KEY HANDS THEM
002790*    BACK IN.  50 ENTRIES IS FAR MORE THAN ANY ONE PRODUCT HAS
002800*    EVER CARRIED ON THE FLOOR.
002810*
002820 01  ORDER-BATCH-LIST.
002830     05  ORDER-BATCH-COUNT        PIC 9(03)   COMP VALUE ZERO.
002840     05  ORDER-BATCH-ENTRY OCCURS 50 TIMES
002850                                 INDEXED BY OB-IDX.
002860         10  OB-BATCH-ID          PIC 9(09).
002870         10  OB-QUANTITY          PIC S9(07).
002880         10  OB-EXPIRY-DATE       PIC 9(08).
002890*
002900*    BATCH-UPDATE (DEDUCTION) ITEMS BUILT FOR THE CURRENT ORDER
002910*    BY 300-ALLOCATE-ORDER-QUANTITY AND CONSUMED BY
002920*    400-APPLY-BATCH-DEDUCTIONS.  NOT A FILE RECORD -- THIS
002930*    SHAPE NEVER LEAVES WORKING-STORAGE.
002940*
002950 01  DEDUCTION-LIST.
002960     05  DEDUCTION-COUNT          PIC 9(03)   COMP VALUE ZERO.
002970     05  DEDUCTION-ENTRY OCCURS 50 TIMES
002980                                 INDEXED BY DD-IDX.
002990         10  WD-BATCH-ID             PIC 9(09).
003000         10  WD-QUANTITY-DEDUCTED    PIC 9(07).
003010*
003020*    PICKING-STRATEGY TABLE.  BUILT AS A REDEFINES OF A LITERAL
003030*    VALUE STRING BECAUSE OCCURS ITEMS CANNOT CARRY A VALUE
003040*    CLAUSE ON THIS COMPILER.  ONLY FIFO IS FLAGGED IMPLEMENTED
003050*    -- SEE THE 09/11/03 CHANGE NOTE ABOVE.
003060*
003070 01  STRATEGY-TABLE-VALUES.
003080     05  FILLER                      PIC X(15)
003090                                 VALUE "FIFO          Y".
003100     05  FILLER                      PIC X(15)
003110                                 VALUE "LIFO          N".
003120     05  FILLER                      PIC X(15)
003130                                 VALUE "LOCATION_BASEDN".
003140     05  FILLER                      PIC X(15)
003150                                 VALUE "PRIORITY      N".
003160*
003170*        LOCATION_BASED AND PRIORITY ARE CARRIED HERE AS VALID
003180*        STRATEGY NAMES SO THE ORDER-ENTRY SCREEN CAN OFFER THEM
003190*        ON THE PICK LIST WITHOUT A PROGRAM CHANGE, BUT NEITHER
003200*        HAS AN "N" FLAG -- ORDERS ASKING FOR THEM ARE REJECTED
003210*        WITH THE "NO INVENTORY HANDLER" MESSAGE UNTIL
003220*        MERCHANDISING SIGNS OFF ON HOW THOSE TWO SHOULD PICK.
003230*
003240 01  STRATEGY-TABLE REDEFINES STRATEGY-TABLE-VALUES.
003250     05  STRATEGY-ENTRY OCCURS 4 TIMES
003260                                 INDEXED BY ST-IDX.
003270         10  STRATEGY-NAME        PIC X(14).
003280         10  STRATEGY-IMPL-FLAG   PIC X(01).
003290             88  STRATEGY-IS-IMPLEMENTED  VALUE "Y".
003300*
003310 01  STRATEGY-CONTROL.
003320     05  STRATEGY-VALID-SWITCH    PIC X       VALUE "N".
003330         88  STRATEGY-VALID                   VALUE "Y".
003340     05  STRATEGY-IMPL-SWITCH     PIC X       VALUE "N".
003350         88  STRATEGY-IMPLEMENTED             VALUE "Y".
003360     05  STRATEGY-EDITED          PIC X(14).
003370     05  STRATEGY-DEFAULT         PIC X(14)   VALUE "FIFO".
003380     05  FILLER                      PIC X(04)   VALUE SPACE.
003390*
003400*    RUN DATE AND TIME, CAPTURED ONCE AT THE START OF THE RUN
003410*    AND STAMPED ON EVERY ORDER RECORD AND REPORT PAGE.  THE
003420*    TWO-DIGIT YEAR FROM THE DATE REGISTER IS WINDOWED TO FOUR
003430*    DIGITS BELOW -- SEE THE 07/09/98 CHANGE NOTE ABOVE.
003440*
003450 01  CURRENT-DATE-FIELDS.
003460     05  CURRENT-DATE-YYMMDD      PIC 9(06).
003470     05  CURRENT-DATE-R REDEFINES CURRENT-DATE-YYMMDD.
003480         10  CURRENT-YY           PIC 9(02).
003490         10  CURRENT-MM           PIC 9(02).
003500         10  CURRENT-DD           PIC 9(02).
003510     05  CURRENT-CENTURY          PIC 9(02).
003520     05  REPORT-DATE-CCYYMMDD     PIC 9(08).
003530     05  CURRENT-TIME-HHMMSS      PIC 9(08).
003540     05  CURRENT-TIME-R REDEFINES CURRENT-TIME-HHMMSS.
003550         10  CURRENT-HH           PIC 9(02).
003560         10  CURRENT-MIN          PIC 9(02).
003570         10  CURRENT-SEC          PIC 9(02).
003580         10  FILLER                  PIC 9(02).
003590*
003600*    PRINT CONTROL.  LINE-COUNT STARTS HIGH SO THE FIRST
003610*    DETAIL LINE OF THE RUN FORCES A HEADING BEFORE ANYTHING
003620*    ELSE HITS THE REPORT.
003630*
003640 01  PRINT-CONTROL.
003650     05  PAGE-COUNT               PIC S9(03)  COMP VALUE ZERO.
003660     05  LINE-COUNT               PIC S9(03)  COMP VALUE 99.
003670     05  LINES-PER-PAGE           PIC S9(03)  COMP VALUE 50.
003680     05  SPACE-CONTROL            PIC S9(01)  COMP VALUE 1.
003690*
003700 01  PRINT-LINE-AREA              PIC X(132).
003710*
003720*    CONTROL-BREAK WORK FIELDS FOR THE INVENTORY LISTING.
003730*
003740 01  INVENTORY-LISTING-FIELDS.
003750     05  OLD-PRODUCT-ID           PIC 9(09)   VALUE ZERO.
003760     05  PRODUCT-TOTAL-QTY        PIC 9(09)   COMP VALUE ZERO.
003770     05  GRAND-TOTAL-QTY          PIC 9(09)   COMP VALUE ZERO.
003780*
003790*    REPORT LINE LAYOUTS.  EACH 01-LEVEL BELOW IS MOVED INTO
003800*    PRINT-LINE-AREA BEFORE THE WRITE -- THEY ARE NOT FD
003810*    RECORDS THEMSELVES, WHICH LETS THE SAME PRINT-AREA SERVE
003820*    HEADINGS, ORDER DETAIL AND INVENTORY DETAIL ALIKE.
003830*
003840*        PAGE-TOP LINE, WRITTEN BY 910-WRITE-PAGE-TOP-LINE VIA
003850*        THE TOP-OF-FORM CHANNEL.  RHL1-TITLE IS OVERLAID WITH
003860*        WHICHEVER SECTION TITLE IS CURRENT (ORDER RUN SUMMARY
003870*        OR INVENTORY LISTING) BEFORE EACH CALL.
003880*
003890 01  RPT-HEADING-LINE-1.
003900     05  FILLER                      PIC X(08)   VALUE "ORD1000 ".
003910     05  RHL1-TITLE                  PIC X(20).
003920     05  FILLER                      PIC X(06)   VALUE "DATE: ".
003930     05  RHL1-DATE                   PIC 9999/99/99.
003940     05  FILLER                      PIC X(10)   VALUE SPACE.
003950     05  FILLER                      PIC X(06)   VALUE "PAGE: ".
003960     05  RHL1-PAGE                   PIC ZZZ9.
003970     05  FILLER                      PIC X(68)   VALUE SPACE.
003980*
003990 01  RPT-ORDER-HEADING-LINE-2.
004000     05  FILLER                      PIC X(12)   VALUE "ORDER ID".
004010     05  FILLER                      PIC X(12)   VALUE "PRODUCT ID".
004020     05  FILLER                      PIC X(32)   VALUE "PRODUCT NAME".
004030     05  FILLER                      PIC X(10)   VALUE "QUANTITY".
004040     05  FILLER                      PIC X(12)   VALUE "STATUS".
004050     05  FILLER                      PIC X(54)
004060                         VALUE "RESERVED BATCH IDS / REJECT REASON".
004070*
004080*        ONE LINE PER ORDER, PLACED OR REJECTED -- THE LAST
004090*        COLUMN DOES DOUBLE DUTY, SHOWING THE RESERVED BATCH
004100*        LIST FOR A PLACED ORDER OR THE REJECT REASON TEXT FOR
004110*        A REJECTED ONE (SEE 350 AND 360 BELOW).
004120*
004130 01  RPT-ORDER-DETAIL-LINE.
004140     05  RDL-ORDER-ID                PIC Z(8)9.
004150     05  FILLER                      PIC X(03)   VALUE SPACE.
004160     05  RDL-PRODUCT-ID              PIC Z(8)9.
004170     05  FILLER                      PIC X(03)   VALUE SPACE.
004180     05  RDL-PRODUCT-NAME            PIC X(30).
004190     05  FILLER                      PIC X(02)   VALUE SPACE.
004200     05  RDL-QUANTITY                PIC Z(6)9.
004210     05  FILLER                      PIC X(03)   VALUE SPACE.
004220     05  RDL-STATUS                  PIC X(10).
004230     05  FILLER                      PIC X(02)   VALUE SPACE.
004240     05  RDL-DETAIL-TEXT             PIC X(54).
004250*
004260*        GENERIC LABEL/VALUE LINE USED BY 700-PRINT-RUN-TOTALS
004270*        FOR ALL FIVE OF THE CLOSING SUMMARY FIGURES -- ONE
004280*        LAYOUT, FIVE DIFFERENT LABELS MOVED IN AT PRINT TIME.
004290*
004300 01  RPT-TOTAL-LINE.
004310     05  RTL-LABEL                   PIC X(30).
004320     05  RTL-VALUE                   PIC Z(8)9.
004330     05  FILLER                      PIC X(93)   VALUE SPACE.
004340*
004350 01  RPT-INVENTORY-HEADING-LINE.
004360     05  FILLER                      PIC X(12)   VALUE "PRODUCT ID".
004370     05  FILLER                      PIC X(32)   VALUE "PRODUCT NAME".
004380     05  FILLER                      PIC X(12)   VALUE "BATCH ID".
004390     05  FILLER                      PIC X(10)   VALUE "QUANTITY".
004400     05  FILLER                      PIC X(12)   VALUE "EXPIRY DATE".
004410     05  FILLER                      PIC X(54)   VALUE SPACE.
004420*
004430*        ONE LINE PER BATCH STILL ON HAND, PRINTED IN THE SAME
004440*        EXPIRY-ASCENDING SEQUENCE THE ALLOCATION LOGIC PICKS
004450*        IN -- SO THE FIRST LINE UNDER EACH PRODUCT IS ALWAYS
004460*        THE NEXT BATCH THAT WILL BE PULLED FOR AN ORDER.
004470*
004480 01  RPT-INVENTORY-DETAIL-LINE.
004490     05  RID-PRODUCT-ID              PIC Z(8)9.
004500     05  FILLER                      PIC X(03)   VALUE SPACE.
004510     05  RID-PRODUCT-NAME            PIC X(30).
004520     05  FILLER                      PIC X(02)   VALUE SPACE.
004530     05  RID-BATCH-ID                PIC Z(8)9.
004540     05  FILLER                      PIC X(03)   VALUE SPACE.
004550     05  RID-QUANTITY                PIC Z(6)9.
004560     05  FILLER                      PIC X(03)   VALUE SPACE.
004570     05  RID-EXPIRY-DATE             PIC 9999/99/99.
004580     05  FILLER                      PIC X(02)   VALUE SPACE.
004590     05  FILLER                      PIC X(54)   VALUE SPACE.
004600*
004610*        PRINTED ONCE PER PRODUCT ON A CONTROL BREAK AND ONE
004620*        LAST TIME WHEN THE LISTING RUNS OUT OF BATCHES -- SEE
004630*        500-PRINT-INVENTORY-LISTING AND THE 02/02/01 FIX NOTE
004640*        ABOUT THE LAST PRODUCT'S TOTAL LINE GOING MISSING.
004650*
004660 01  RPT-INVENTORY-TOTAL-LINE.
004670     05  FILLER                      PIC X(12)   VALUE SPACE.
004680     05  FILLER                      PIC X(20)
004690                                 VALUE "PRODUCT TOTAL . . . ".
004700     05  RITL-PRODUCT-ID             PIC Z(8)9.
004710     05  FILLER                      PIC X(15)   VALUE SPACE.
004720     05  FILLER                      PIC X(10)   VALUE "QUANTITY: ".
004730     05  RITL-TOTAL-QTY              PIC Z(7)9.
004740     05  FILLER                      PIC X(58)   VALUE SPACE.
004750*
004760 PROCEDURE DIVISION.
004770*
004780*****************************************************************
004790*    SECTION 1 -- RUN SETUP.  BUILD THE KEYED WORKFILE, OPEN    *
004800*    THE FILES, AND GET THE FIRST ORDER CARD ON THE GLASS       *
004810*    BEFORE THE MAIN PROCESSING LOOP BELOW TAKES OVER.          *
004820*****************************************************************
004830*
004840 000-RUN-ORDER-BATCH.
004850*
004860*    MAIN-LINE DRIVER.  NOTHING BELOW THIS PARAGRAPH DOES ANY
004870*    REAL WORK EXCEPT BY BEING PERFORMED FROM HERE -- TO TRACE
004880*    WHAT RUNS WHEN, READ TOP TO BOTTOM AND FOLLOW THE PERFORMS
004890*    DOWN IN ORDER.
004900*
004910     PERFORM 050-INITIALIZE-RUN.
004920     PERFORM 060-BUILD-INVENTORY-WORKFILE.
004930     PERFORM 070-OPEN-ORDER-FILES.
004940     PERFORM 080-READ-ORDER-REQUEST.
004950     PERFORM 100-PROCESS-ORDER-REQUEST
004960         UNTIL ORDREQ-EOF.
004970     PERFORM 500-PRINT-INVENTORY-LISTING.
004980     PERFORM 600-WRITE-UPDATED-MASTER.
004990     PERFORM 700-PRINT-RUN-TOTALS.
005000     PERFORM 950-CLOSE-ALL-FILES.
005010     STOP RUN.
005020*
005030 050-INITIALIZE-RUN.
005040*
005050*    CAPTURES THE RUN DATE AND TIME ONE TIME, AT THE TOP OF THE
005060*    JOB, SO THAT EVERY ORDER POSTED TONIGHT -- AND EVERY PAGE
005070*    OF THE REPORT -- CARRIES THE SAME TIMESTAMP NO MATTER HOW
005080*    LONG THE RUN ITSELF TAKES TO FINISH.
005090*
005100     ACCEPT CURRENT-DATE-YYMMDD FROM DATE.
005110     ACCEPT CURRENT-TIME-HHMMSS FROM TIME.
005120*
005130*    Y2K WINDOWING.  A TWO-DIGIT YEAR OF 50 OR ABOVE IS TAKEN AS
005140*    19XX, ANYTHING BELOW 50 AS 20XX.  THIS SHOP'S OLDEST LIVE
005150*    MASTER DATA PREDATES 1950 BY A COMFORTABLE MARGIN, SO THE
005160*    WINDOW HAS NOT HAD TO MOVE SINCE THE 07/09/98 FIX.
005170*
005180     IF CURRENT-YY < 50
005190         MOVE 20 TO CURRENT-CENTURY
005200     ELSE
005210         MOVE 19 TO CURRENT-CENTURY
005220     END-IF.
005230     COMPUTE REPORT-DATE-CCYYMMDD =
005240         CURRENT-CENTURY * 1000000
005250       + CURRENT-YY      * 10000
005260       + CURRENT-MM      * 100
005270       + CURRENT-DD.
005280*
005290 060-BUILD-INVENTORY-WORKFILE.
005300*
005310*    COPIES THE SEQUENTIAL INVENTORY MASTER INTO THE KEYED
005320*    WORKFILE ONE RECORD AT A TIME.  THE WORKFILE IS OPENED
005330*    OUTPUT TO BUILD IT, THEN CLOSED AND REOPENED I-O SO THE
005340*    REST OF THE RUN CAN READ, REWRITE AND START AGAINST IT.
005350*
005360     OPEN INPUT  INVENTORY-MASTER-FILE.
005370     OPEN OUTPUT INVENTORY-WORK-FILE.
005380     PERFORM 061-READ-INVENTORY-MASTER.
005390     PERFORM 062-LOAD-ONE-BATCH-RECORD
005400         UNTIL INVMAST-EOF.
005410     CLOSE INVENTORY-MASTER-FILE
005420           INVENTORY-WORK-FILE.
005430     OPEN I-O INVENTORY-WORK-FILE.
005440*
005450 061-READ-INVENTORY-MASTER.
005460*
005470     READ INVENTORY-MASTER-FILE INTO INVENTORY-BATCH-RECORD
005480         AT END
005490             MOVE "Y" TO INVMAST-EOF-SWITCH.
005500*
005510 062-LOAD-ONE-BATCH-RECORD.
005520*
005530*    ONE-FOR-ONE COPY OF THE MASTER FIELDS INTO THE WORKFILE
005540*    RECORD.  A DUPLICATE BATCH ID HERE MEANS THE INVENTORY
005550*    SYSTEM'S EXTRACT IS BAD -- WE DISPLAY AND KEEP GOING RATHER
005560*    THAN ABEND, SINCE ONE BAD BATCH SHOULD NOT STOP THE WHOLE
005570*    NIGHT'S ORDERS FROM POSTING.
005580*
005590     MOVE IB-BATCH-ID     TO WK-BATCH-ID.
005600     MOVE IB-PRODUCT-ID   TO WK-PRODUCT-ID.
005610     MOVE IB-EXPIRY-DATE  TO WK-EXPIRY-DATE.
005620     MOVE IB-PRODUCT-NAME TO WK-PRODUCT-NAME.
005630     MOVE IB-QUANTITY     TO WK-QUANTITY.
005640     WRITE INVENTORY-WORK-RECORD
005650         INVALID KEY
005660             DISPLAY "DUPLICATE BATCH ID ON INVMAST " WK-BATCH-ID.
005670     ADD 1 TO BATCH-RECORD-COUNT.
005680     PERFORM 061-READ-INVENTORY-MASTER.
005690*
005700 070-OPEN-ORDER-FILES.
005710*
005720*    OPENS THE REMAINING THREE FILES AND PRINTS THE FIRST PAGE
005730*    HEADING SO THE REPORT IS READY THE MOMENT THE FIRST ORDER
005740*    DETAIL LINE IS WRITTEN.
005750*
005760     OPEN INPUT  ORDER-REQUEST-FILE.
005770     OPEN OUTPUT INVENTORY-OUT-FILE
005780                 ORDERS-OUT-FILE
005790                 ORDER-REPORT-FILE.
005800     MOVE "ORDER RUN SUMMARY   " TO RHL1-TITLE.
005810     MOVE REPORT-DATE-CCYYMMDD TO RHL1-DATE.
005820     PERFORM 800-PRINT-ORDER-SECTION-HEADING.
005830*
005840 080-READ-ORDER-REQUEST.
005850*
005860     READ ORDER-REQUEST-FILE INTO ORDER-REQUEST-RECORD
005870         AT END
005880             MOVE "Y" TO ORDREQ-EOF-SWITCH.
005890*
005900*****************************************************************
005910*    SECTION 2 -- ORDER PROCESSING.  ONE PASS THROUGH HERE PER  *
005920*    ORDER CARD: VALIDATE, CHECK STOCK, ALLOCATE IF POSSIBLE,   *
005930*    POST THE RESULT, PRINT THE DETAIL LINE, READ THE NEXT CARD.*
005940*****************************************************************
005950*
005960 100-PROCESS-ORDER-REQUEST.
005970*
005980*    THE READ COUNT BELOW IS UNCONDITIONAL -- IT COUNTS EVERY
005990*    CARD THAT CAME IN, PLACED OR REJECTED.  UNITS-ORDERED-
006000*    -TOTAL IS ACCUMULATED RIGHT BESIDE IT FOR THE SAME REASON:
006010*    IT HAS TO REFLECT TOTAL CUSTOMER DEMAND, NOT JUST WHAT WE
006020*    MANAGED TO FILL.  DO NOT MOVE THIS ADD DOWN INTO
006030*    350-WRITE-ORDER-RECORD -- THAT WAS TRIED ONCE AND IT MADE
006040*    THIS TOTAL A USELESS DUPLICATE OF UNITS-RESERVED-TOTAL,
006050*    SINCE A PLACED ORDER'S DEDUCTIONS ALWAYS SUM TO EXACTLY ITS
006060*    REQUESTED QUANTITY.  SEE THE 01/09/06 CHANGE NOTE ABOVE.
006070*
006080     ADD 1 TO ORDERS-READ-COUNT.
006090     ADD OQ-ORDER-QTY TO UNITS-ORDERED-TOTAL.
006100     MOVE SPACE TO REJECT-REASON.
006110     MOVE "N"   TO ORDER-ACCEPTED-SWITCH.
006120     PERFORM 110-VALIDATE-STRATEGY.
006130     IF REJECT-REASON = SPACE
006140         PERFORM 120-EDIT-ORDER-REQUEST
006150     END-IF.
006160     IF REJECT-REASON = SPACE
006170         PERFORM 200-CHECK-PRODUCT-HAS-STOCK
006180     END-IF.
006190*
006200*    ACCEPTANCE TEST.  AN ORDER IS PLACED ONLY IF THE STRATEGY
006210*    VALIDATED, THE QUANTITY EDITED CLEAN, AND THE SUM OF THE
006220*    PRODUCT'S BATCHES ON HAND COVERS THE FULL QUANTITY
006230*    REQUESTED -- THIS SHOP DOES NOT DO PARTIAL SHIPMENTS, SO
006240*    ANYTHING SHORT OF FULL COVERAGE IS A FLAT REJECT.
006250*
006260*    08/10/26 -- EVEN WITH FULL COVERAGE ON PAPER, THE ACTUAL
006270*    POST AGAINST THE WORKFILE CAN STILL COME UP SHORT (A BATCH
006280*    GOT PICKED OFF BY ANOTHER RUN BETWEEN THE ALLOCATION PASS
006290*    AND THE DEDUCTION PASS).  ORDER-ACCEPTED IS ONLY SET WHEN
006300*    400-APPLY-BATCH-DEDUCTIONS CAME THROUGH CLEAN.  REQ 26-0144.
006310*
006320     IF REJECT-REASON = SPACE
006330         IF ORDER-TOTAL-QTY >= OQ-ORDER-QTY
006340             PERFORM 300-ALLOCATE-ORDER-QUANTITY
006350             PERFORM 400-APPLY-BATCH-DEDUCTIONS
006360             IF DEDUCTION-FAILED
006370                 MOVE "INVENTORY UPDATE FAILED" TO REJECT-REASON
006380             ELSE
006390                 MOVE "Y" TO ORDER-ACCEPTED-SWITCH
006400             END-IF
006410         ELSE
006420             MOVE "INSUFFICIENT INVENTORY" TO REJECT-REASON
006430         END-IF
006440     END-IF.
006450     IF ORDER-ACCEPTED
006460         PERFORM 350-WRITE-ORDER-RECORD
006470     ELSE
006480         PERFORM 360-WRITE-REJECTED-ORDER-RECORD
006490     END-IF.
006500     PERFORM 080-READ-ORDER-REQUEST.
006510*
006520 110-VALIDATE-STRATEGY.
006530*
006540*    A BLANK STRATEGY ON THE CARD DEFAULTS TO FIFO -- MOST ORDER
006550*    ENTRY CLERKS NEVER FILL THIS FIELD IN BECAUSE FIFO IS WHAT
006560*    THE WAREHOUSE HAS ALWAYS DONE.  ANYTHING ENTERED IS FOLDED
006570*    TO UPPERCASE BEFORE THE TABLE LOOKUP SINCE SCREEN CAPTURE
006580*    ON THE ORDER-ENTRY SIDE DOES NOT ENFORCE CASE.
006590*
006600     IF OQ-STRATEGY = SPACE
006610         MOVE STRATEGY-DEFAULT TO STRATEGY-EDITED
006620     ELSE
006630         MOVE OQ-STRATEGY TO STRATEGY-EDITED
006640         INSPECT STRATEGY-EDITED CONVERTING
006650             "abcdefghijklmnopqrstuvwxyz"
006660             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006670     END-IF.
006680     MOVE "N" TO STRATEGY-VALID-SWITCH.
006690     MOVE "N" TO STRATEGY-IMPL-SWITCH.
006700     SET ST-IDX TO 1.
006710*
006720*        BOTH SWITCHES RESET TO "N" BEFORE EVERY SEARCH -- AN
006730*        ORDER CARD CARRIES ITS OWN STRATEGY FIELD, SO NOTHING
006740*        FROM THE PRIOR ORDER'S VALIDATION MAY LEAK FORWARD.
006750*
006760*    PLAIN SEARCH, NOT SEARCH ALL -- THE TABLE IS ONLY FOUR
006770*    ENTRIES AND IS NOT IN COLLATING SEQUENCE (FIFO COMES FIRST
006780*    BECAUSE IT IS THE ONE EVERYBODY USES, NOT ALPHABETICALLY).
006790*
006800     SEARCH STRATEGY-ENTRY
006810         AT END
006820             NEXT SENTENCE
006830         WHEN STRATEGY-NAME (ST-IDX) = STRATEGY-EDITED
006840             MOVE "Y" TO STRATEGY-VALID-SWITCH
006850             IF STRATEGY-IS-IMPLEMENTED (ST-IDX)
006860                 MOVE "Y" TO STRATEGY-IMPL-SWITCH
006870             END-IF
006880     END-SEARCH.
006890*
006900*    TWO DIFFERENT REJECT MESSAGES ON PURPOSE.  "INVALID" MEANS
006910*    THE CLERK TYPED SOMETHING THAT IS NOT A REAL STRATEGY NAME
006920*    AT ALL (LIKELY A KEYING ERROR), WHILE "NO HANDLER" MEANS
006930*    THE NAME IS REAL BUT THE PICK LOGIC FOR IT HAS NOT BEEN
006940*    WRITTEN YET.  CUSTOMER SERVICE TREATS THE TWO DIFFERENTLY
006950*    WHEN THEY CALL THE CUSTOMER BACK.
006960*
006970     IF NOT STRATEGY-VALID
006980         STRING "INVALID INVENTORY STRATEGY: " DELIMITED BY SIZE
006990                STRATEGY-EDITED             DELIMITED BY SIZE
007000                INTO REJECT-REASON
007010     ELSE
007020         IF NOT STRATEGY-IMPLEMENTED
007030             STRING "NO INVENTORY HANDLER FOR STRATEGY: "
007040                        DELIMITED BY SIZE
007050                    STRATEGY-EDITED DELIMITED BY SIZE
007060                    INTO REJECT-REASON
007070             END-IF
007080     END-IF.
007090*
007100 120-EDIT-ORDER-REQUEST.
007110*
007120*    ONLY EDIT LEFT ON THE QUANTITY FIELD -- IT IS UNSIGNED
007130*    NUMERIC ON THE CARD LAYOUT SO IT CANNOT COME IN NEGATIVE,
007140*    BUT A ZERO-QUANTITY CARD HAS SHOWN UP BEFORE (AN EMPTY
007150*    ORDER FORM PUNCHED BY MISTAKE) AND WOULD OTHERWISE SAIL
007160*    THROUGH AS A "PLACED" ORDER FOR NOTHING.
007170*
007180     IF OQ-ORDER-QTY < 1
007190         MOVE "INVALID ORDER QUANTITY" TO REJECT-REASON
007200     END-IF.
007210*
007220 200-CHECK-PRODUCT-HAS-STOCK.
007230*
007240*    LOADS EVERY BATCH ON HAND FOR THE ORDERED PRODUCT INTO
007250*    ORDER-BATCH-LIST AND TOTALS THE QUANTITY ACROSS ALL OF
007260*    THEM.  THE START BELOW POSITIONS ON THE FIRST KEY GREATER
007270*    THAN OR EQUAL TO (PRODUCT-ID, ZERO EXPIRY) -- I.E. THE
007280*    EARLIEST-EXPIRING BATCH FOR THIS PRODUCT, SINCE A REAL
007290*    BATCH NEVER CARRIES A ZERO EXPIRY DATE.
007300*
007310     MOVE ZERO TO ORDER-TOTAL-QTY.
007320     MOVE ZERO TO ORDER-BATCH-COUNT.
007330     MOVE SPACE TO PRODUCT-FOUND-SWITCH.
007340     MOVE OQ-PRODUCT-ID TO WK-PRODUCT-ID.
007350     MOVE ZERO TO WK-EXPIRY-DATE.
007360     MOVE "N" TO INVWORK-EOF-SWITCH.
007370     START INVENTORY-WORK-FILE KEY IS NOT LESS THAN
007380             WK-PRODUCT-EXPIRY-KEY
007390         INVALID KEY
007400             MOVE "Y" TO INVWORK-EOF-SWITCH
007410     END-START.
007420     PERFORM 210-LOAD-PRODUCT-BATCHES
007430         UNTIL INVWORK-EOF.
007440     IF ORDER-BATCH-COUNT = ZERO
007450         MOVE "PRODUCT NOT FOUND" TO REJECT-REASON
007460     ELSE
007470         MOVE "Y" TO PRODUCT-FOUND-SWITCH
007480     END-IF.
007490*
007500 210-LOAD-PRODUCT-BATCHES.
007510*
007520*    READS THE WORKFILE IN ALTERNATE-KEY SEQUENCE, WHICH PUTS
007530*    BATCHES FOR THE SAME PRODUCT TOGETHER IN EXPIRY-ASCENDING
007540*    ORDER.  THE FIRST RECORD THAT BELONGS TO A DIFFERENT
007550*    PRODUCT ENDS THE LOOP -- THERE IS NO NEED TO READ PAST THE
007560*    LAST BATCH FOR THIS PRODUCT.
007570*
007580     READ INVENTORY-WORK-FILE NEXT RECORD
007590         AT END
007600             MOVE "Y" TO INVWORK-EOF-SWITCH
007610     END-READ.
007620     IF NOT INVWORK-EOF
007630         IF WK-PRODUCT-ID NOT = OQ-PRODUCT-ID
007640             MOVE "Y" TO INVWORK-EOF-SWITCH
007650         ELSE
007660             ADD 1 TO ORDER-BATCH-COUNT
007670             SET OB-IDX TO ORDER-BATCH-COUNT
007680             MOVE WK-BATCH-ID    TO OB-BATCH-ID (OB-IDX)
007690             MOVE WK-QUANTITY    TO OB-QUANTITY (OB-IDX)
007700             MOVE WK-EXPIRY-DATE TO OB-EXPIRY-DATE (OB-IDX)
007710             MOVE WK-PRODUCT-NAME TO PRODUCT-NAME-WORK
007720             ADD WK-QUANTITY TO ORDER-TOTAL-QTY
007730         END-IF
007740     END-IF.
007750*
007760*****************************************************************
007770*    SECTION 3 -- ALLOCATION.  ONLY REACHED WHEN A PRODUCT HAS  *
007780*    ENOUGH STOCK TO COVER THE FULL ORDER.  WALKS THE BATCH     *
007790*    LIST IN THE ORDER IT WAS LOADED (I.E. FIFO) AND DEDUCTS    *
007800*    FROM EACH BATCH UNTIL THE ORDER QUANTITY IS SATISFIED.     *
007810*****************************************************************
007820*
007830 300-ALLOCATE-ORDER-QUANTITY.
007840*
007850*    BUILDS DEDUCTION-LIST (WHAT TO SUBTRACT FROM EACH BATCH)
007860*    AND RESERVED-IDS-TEXT (THE COMMA LIST THAT ENDS UP ON
007870*    THE ORDER RECORD) IN ONE PASS.  THE PERFORM STOPS THE
007880*    INSTANT REMAINING-QTY HITS ZERO SO WE NEVER TOUCH A
007890*    BATCH WE DO NOT NEED.
007900*
007910     MOVE OQ-ORDER-QTY TO REMAINING-QTY.
007920     MOVE ZERO  TO DEDUCTION-COUNT.
007930     MOVE SPACE TO RESERVED-IDS-TEXT.
007940     MOVE 1     TO RESERVED-IDS-PTR.
007950     PERFORM 310-ALLOCATE-ONE-BATCH
007960         VARYING OB-IDX FROM 1 BY 1
007970         UNTIL OB-IDX > ORDER-BATCH-COUNT
007980         OR REMAINING-QTY = ZERO.
007990*
008000 310-ALLOCATE-ONE-BATCH.
008010*
008020*    SKIPS BATCHES THAT ARE ALREADY DOWN TO ZERO (LEFTOVER FROM
008030*    A PRIOR NIGHT'S RUN THAT HAS NOT BEEN PURGED OFF THE
008040*    MASTER YET) AND TAKES EITHER THE WHOLE BATCH OR JUST WHAT
008050*    IS LEFT TO SATISFY THE ORDER, WHICHEVER IS SMALLER.
008060*
008070     IF OB-QUANTITY (OB-IDX) > ZERO
008080         IF OB-QUANTITY (OB-IDX) < REMAINING-QTY
008090             MOVE OB-QUANTITY (OB-IDX) TO DEDUCT-QTY
008100         ELSE
008110             MOVE REMAINING-QTY TO DEDUCT-QTY
008120         END-IF
008130         ADD 1 TO DEDUCTION-COUNT
008140         SET DD-IDX TO DEDUCTION-COUNT
008150         MOVE OB-BATCH-ID (OB-IDX) TO WD-BATCH-ID (DD-IDX)
008160         MOVE DEDUCT-QTY TO WD-QUANTITY-DEDUCTED (DD-IDX)
008170         SUBTRACT DEDUCT-QTY FROM REMAINING-QTY
008180*
008190*        DEDUCTION-LIST IS NOT POSTED TO THE WORKFILE HERE --
008200*        IT IS ONLY BUILT HERE.  400-APPLY-BATCH-DEDUCTIONS DOES
008210*        THE ACTUAL REWRITE, AFTER THIS WHOLE ALLOCATION PASS IS
008220*        DONE, SO THE PRODUCT'S BATCHES CAN STILL BE READ BY KEY
008230*        WHILE THIS PERFORM IS STEPPING THROUGH THEM.
008240*
008250         PERFORM 320-APPEND-RESERVED-BATCH-ID
008260     END-IF.
008270*
008280 320-APPEND-RESERVED-BATCH-ID.
008290*
008300*    STRING WITH POINTER BUILDS THE COMMA-SEPARATED LIST IN
008310*    PLACE ACROSS HOWEVER MANY BATCHES THIS ORDER TOUCHES -- THE
008320*    COMMA IS ADDED ONLY AHEAD OF THE SECOND AND LATER BATCH
008330*    IDS, NOT THE FIRST.
008340*
008350     MOVE OB-BATCH-ID (OB-IDX) TO BATCH-ID-TEXT.
008360     IF RESERVED-IDS-PTR > 1
008370         STRING "," DELIMITED BY SIZE
008380             INTO RESERVED-IDS-TEXT
008390             WITH POINTER RESERVED-IDS-PTR
008400     END-IF.
008410     STRING BATCH-ID-TEXT DELIMITED BY SIZE
008420         INTO RESERVED-IDS-TEXT
008430         WITH POINTER RESERVED-IDS-PTR.
008440*
008450 400-APPLY-BATCH-DEDUCTIONS.
008460*
008470*    WALKS THE DEDUCTION LIST BUILT ABOVE AND POSTS EACH ONE
008480*    AGAINST THE WORKFILE.  KEPT AS A SEPARATE PASS FROM THE
008490*    ALLOCATION LOOP SO A PRODUCT'S BATCHES CAN BE SCANNED
008500*    WITHOUT REWRITING THEM MID-SCAN -- A REWRITE AGAINST AN
008510*    INDEXED FILE WHILE A START/READ NEXT IS STILL POSITIONED
008520*    ON IT IS ASKING FOR TROUBLE ON THIS COMPILER.
008530*
008540*    08/10/26 -- THE "OR DEDUCTION-FAILED" CLAUSE IS THE WHOLE
008550*    FIX FOR REQ 26-0144.  THE MOMENT 410-DEDUCT-ONE-BATCH HITS
008560*    A BATCH THAT IS GONE OR SHORT, THIS PERFORM QUITS RIGHT
008570*    THERE -- IT DOES NOT GO ON AND POST WHATEVER DEDUCTIONS
008580*    WERE STILL LEFT ON THE LIST.
008590*
008600     MOVE "N" TO DEDUCTION-FAILED-SWITCH.
008610     PERFORM 410-DEDUCT-ONE-BATCH
008620         VARYING DD-IDX FROM 1 BY 1
008630         UNTIL DD-IDX > DEDUCTION-COUNT
008640         OR DEDUCTION-FAILED.
008650*
008660 410-DEDUCT-ONE-BATCH.
008670*
008680*    RE-READS THE BATCH BY ITS PRIMARY KEY (NOT THE ALTERNATE)
008690*    SO THE REWRITE BELOW IS CLEAN.  UNITS-RESERVED-TOTAL IS
008700*    TOUCHED ONLY HERE -- IT ACCUMULATES ONLY WHAT ACTUALLY CAME
008710*    OUT OF A BATCH, WHICH IS WHY IT CAN DIFFER FROM
008720*    UNITS-ORDERED-TOTAL.  SEE THE COMMENT AT THE TOP OF
008730*    100-PROCESS-ORDER-REQUEST FOR THE FULL EXPLANATION.
008740*
008750*    08/10/26 -- BOTH FAILURE BRANCHES NOW SET DEDUCTION-FAILED
008760*    IN ADDITION TO THE CONSOLE DISPLAY.  PER REQ 26-0144 THE
008770*    CONSOLE MESSAGE ALONE WAS NOT ENOUGH -- NOBODY WATCHES THE
008780*    CONSOLE ON THE OVERNIGHT RUN, AND THE ORDER WAS STILL
008790*    GOING OUT THE DOOR MARKED PLACED.
008800*
008810     MOVE WD-BATCH-ID (DD-IDX) TO WK-BATCH-ID.
008820     READ INVENTORY-WORK-FILE
008830         INVALID KEY
008840             DISPLAY "BATCH NOT FOUND: " WK-BATCH-ID
008850             MOVE "Y" TO DEDUCTION-FAILED-SWITCH
008860     NOT INVALID KEY
008870         IF WK-QUANTITY < WD-QUANTITY-DEDUCTED (DD-IDX)
008880             DISPLAY "INSUFFICIENT QUANTITY IN BATCH "
008890                     WK-BATCH-ID
008900             MOVE "Y" TO DEDUCTION-FAILED-SWITCH
008910         ELSE
008920             SUBTRACT WD-QUANTITY-DEDUCTED (DD-IDX)
008930                 FROM WK-QUANTITY
008940             REWRITE INVENTORY-WORK-RECORD
008950             ADD WD-QUANTITY-DEDUCTED (DD-IDX)
008960                 TO UNITS-RESERVED-TOTAL
008970         END-IF
008980     END-READ.
008990*
009000*****************************************************************
009010*    SECTION 4 -- ORDER OUTPUT.  WRITES THE ORDERS-OUT RECORD   *
009020*    (PLACED OR REJECTED) AND THE MATCHING REPORT DETAIL LINE.  *
009030*****************************************************************
009040*
009050 350-WRITE-ORDER-RECORD.
009060*
009070*    UNITS-ORDERED-TOTAL IS **NOT** ACCUMULATED HERE ANY
009080*    MORE -- IT MOVED UP TO 100-PROCESS-ORDER-REQUEST SO IT
009090*    COUNTS REJECTED ORDERS TOO.  IF YOU ARE LOOKING FOR WHERE
009100*    THAT TOTAL GETS ITS VALUE, IT IS NOT IN THIS PARAGRAPH.
009110*    SEE THE 01/09/06 CHANGE NOTE ABOVE.
009120*
009130     ADD 1 TO ORDERS-PLACED-COUNT.
009140     MOVE NEXT-ORDER-ID TO OR-ORDER-ID.
009150     ADD 1 TO NEXT-ORDER-ID.
009160     MOVE OQ-PRODUCT-ID       TO OR-PRODUCT-ID.
009170     MOVE PRODUCT-NAME-WORK TO OR-PRODUCT-NAME.
009180     MOVE OQ-ORDER-QTY        TO OR-QUANTITY.
009190     SET OR-STATUS-PLACED TO TRUE.
009200     MOVE RESERVED-IDS-TEXT TO OR-RESERVED-BATCH-IDS.
009210     PERFORM 355-BUILD-ORDER-TIMESTAMP.
009220     WRITE ORDER-RECORD-OUT FROM ORDER-RECORD
009230         INVALID KEY
009240             DISPLAY "WRITE ERROR ON ORDOUT FOR ORDER "
009250                     OR-ORDER-ID.
009260     IF NOT ORDOUT-SUCCESSFUL
009270         DISPLAY "FILE STATUS CODE IS " ORDOUT-FILE-STATUS
009280     END-IF.
009290     MOVE OR-ORDER-ID          TO RDL-ORDER-ID.
009300     MOVE OR-PRODUCT-ID        TO RDL-PRODUCT-ID.
009310     MOVE OR-PRODUCT-NAME      TO RDL-PRODUCT-NAME.
009320     MOVE OR-QUANTITY          TO RDL-QUANTITY.
009330     MOVE OR-STATUS            TO RDL-STATUS.
009340     MOVE OR-RESERVED-BATCH-IDS TO RDL-DETAIL-TEXT.
009350     PERFORM 370-PRINT-ORDER-DETAIL-LINE.
009360*
009370 355-BUILD-ORDER-TIMESTAMP.
009380*
009390*    REDEFINES THE 14-DIGIT OR-ORDER-DATE FIELD INTO ITS
009400*    COMPONENT YEAR/MONTH/DAY/HOUR/MINUTE/SECOND PIECES SO EACH
009410*    ONE CAN BE MOVED IN SEPARATELY -- SEE THE REDEFINES IN THE
009420*    COPYBOOK ITSELF FOR THE LAYOUT.
009430*
009440     COMPUTE OR-ORDER-YEAR =
009450         CURRENT-CENTURY * 100 + CURRENT-YY.
009460     MOVE CURRENT-MM  TO OR-ORDER-MONTH.
009470     MOVE CURRENT-DD  TO OR-ORDER-DAY.
009480     MOVE CURRENT-HH  TO OR-ORDER-HOURS.
009490     MOVE CURRENT-MIN TO OR-ORDER-MINUTES.
009500     MOVE CURRENT-SEC TO OR-ORDER-SECONDS.
009510*
009520 360-WRITE-REJECTED-ORDER-RECORD.
009530*
009540*    REJECTED ORDERS STILL GET AN ORDER ID OF ZERO AND NO
009550*    RESERVED BATCH LIST -- THEY NEVER TOUCHED INVENTORY.  THE
009560*    REJECT REASON TEXT GOES INTO THE SAME DETAIL-TEXT SLOT ON
009570*    THE REPORT THAT A PLACED ORDER USES FOR ITS BATCH LIST, SO
009580*    THE REPORT LAYOUT DOES NOT NEED A SEPARATE COLUMN FOR IT.
009590*
009600     ADD 1 TO ORDERS-REJECTED-COUNT.
009610     MOVE ZERO TO OR-ORDER-ID.
009620     MOVE OQ-PRODUCT-ID TO OR-PRODUCT-ID.
009630     IF PRODUCT-FOUND
009640         MOVE PRODUCT-NAME-WORK TO OR-PRODUCT-NAME
009650     ELSE
009660         MOVE SPACE TO OR-PRODUCT-NAME
009670     END-IF.
009680     MOVE OQ-ORDER-QTY TO OR-QUANTITY.
009690     SET OR-STATUS-REJECTED TO TRUE.
009700     MOVE SPACE TO OR-RESERVED-BATCH-IDS.
009710     PERFORM 355-BUILD-ORDER-TIMESTAMP.
009720     WRITE ORDER-RECORD-OUT FROM ORDER-RECORD
009730         INVALID KEY
009740             DISPLAY "WRITE ERROR ON ORDOUT FOR REJECTED ORDER".
009750     MOVE OR-ORDER-ID          TO RDL-ORDER-ID.
009760     MOVE OR-PRODUCT-ID        TO RDL-PRODUCT-ID.
009770     MOVE OR-PRODUCT-NAME      TO RDL-PRODUCT-NAME.
009780     MOVE OR-QUANTITY          TO RDL-QUANTITY.
009790     MOVE OR-STATUS            TO RDL-STATUS.
009800     MOVE REJECT-REASON     TO RDL-DETAIL-TEXT.
009810     PERFORM 370-PRINT-ORDER-DETAIL-LINE.
009820*
009830 370-PRINT-ORDER-DETAIL-LINE.
009840*
009850*    COMMON PRINT ROUTINE FOR BOTH PLACED AND REJECTED ORDERS --
009860*    BY THE TIME WE GET HERE THE CALLER HAS ALREADY MOVED
009870*    EVERYTHING INTO THE RDL- FIELDS, SO THIS PARAGRAPH ONLY
009880*    WORRIES ABOUT PAGE BREAKS AND THE ACTUAL WRITE.
009890*
009900     IF LINE-COUNT > LINES-PER-PAGE
009910         PERFORM 800-PRINT-ORDER-SECTION-HEADING
009920     END-IF.
009930     MOVE RPT-ORDER-DETAIL-LINE TO PRINT-LINE-AREA.
009940     MOVE 1 TO SPACE-CONTROL.
009950     PERFORM 900-WRITE-REPORT-LINE.
009960*
009970*****************************************************************
009980*    SECTION 5 -- END OF RUN REPORTING AND MASTER REWRITE.      *
009990*****************************************************************
010000*
010010 500-PRINT-INVENTORY-LISTING.
010020*
010030*    PRINTS THE CLOSING-POSITION INVENTORY LISTING -- ONE LINE
010040*    PER BATCH STILL ON HAND AFTER TONIGHT'S DEDUCTIONS, WITH A
010050*    SUBTOTAL LINE EVERY TIME THE PRODUCT ID CHANGES (A CONTROL
010060*    BREAK ON WK-PRODUCT-ID) AND ONE FINAL SUBTOTAL AFTER THE
010070*    LAST BATCH.  SEE THE 02/02/01 CHANGE NOTE ABOVE FOR WHY
010080*    THAT FINAL SUBTOTAL IS HANDLED SEPARATELY BELOW INSTEAD OF
010090*    INSIDE THE PERFORM LOOP.
010100*
010110     MOVE ZERO TO WK-PRODUCT-ID.
010120     MOVE ZERO TO WK-EXPIRY-DATE.
010130     MOVE ZERO TO OLD-PRODUCT-ID.
010140     MOVE ZERO TO PRODUCT-TOTAL-QTY.
010150     MOVE ZERO TO GRAND-TOTAL-QTY.
010160     MOVE "Y"  TO FIRST-PRODUCT-SWITCH.
010170     MOVE "N"  TO INVWORK-EOF-SWITCH.
010180     START INVENTORY-WORK-FILE KEY IS NOT LESS THAN
010190             WK-PRODUCT-EXPIRY-KEY
010200         INVALID KEY
010210             MOVE "Y" TO INVWORK-EOF-SWITCH
010220     END-START.
010230     MOVE "INVENTORY LISTING   " TO RHL1-TITLE.
010240     PERFORM 850-PRINT-INVENTORY-SECTION-HEADING.
010250     PERFORM 510-PRINT-PRODUCT-BATCH-LINE
010260         UNTIL INVWORK-EOF.
010270     IF NOT FIRST-PRODUCT
010280         PERFORM 520-PRINT-PRODUCT-TOTAL-LINE
010290     END-IF.
010300*
010310 510-PRINT-PRODUCT-BATCH-LINE.
010320*
010330*    THE EVALUATE BELOW TELLS THE FIRST RECORD OF THE WHOLE
010340*    LISTING APART FROM A RECORD THAT SIMPLY STARTS A NEW
010350*    PRODUCT -- THE FIRST RECORD MUST NOT TRIGGER A TOTAL LINE
010360*    SINCE THERE IS NOTHING TO TOTAL YET.
010370*
010380     READ INVENTORY-WORK-FILE NEXT RECORD
010390         AT END
010400             MOVE "Y" TO INVWORK-EOF-SWITCH
010410     END-READ.
010420     IF NOT INVWORK-EOF
010430         EVALUATE TRUE
010440             WHEN FIRST-PRODUCT
010450                 MOVE WK-PRODUCT-ID TO OLD-PRODUCT-ID
010460                 MOVE "N" TO FIRST-PRODUCT-SWITCH
010470             WHEN WK-PRODUCT-ID NOT = OLD-PRODUCT-ID
010480                 PERFORM 520-PRINT-PRODUCT-TOTAL-LINE
010490                 MOVE WK-PRODUCT-ID TO OLD-PRODUCT-ID
010500                 MOVE ZERO TO PRODUCT-TOTAL-QTY
010510         END-EVALUATE
010520         IF LINE-COUNT > LINES-PER-PAGE
010530             PERFORM 850-PRINT-INVENTORY-SECTION-HEADING
010540         END-IF
010550         MOVE WK-PRODUCT-ID   TO RID-PRODUCT-ID
010560         MOVE WK-PRODUCT-NAME TO RID-PRODUCT-NAME
010570         MOVE WK-BATCH-ID     TO RID-BATCH-ID
010580         MOVE WK-QUANTITY     TO RID-QUANTITY
010590         MOVE WK-EXPIRY-DATE  TO RID-EXPIRY-DATE
010600         MOVE RPT-INVENTORY-DETAIL-LINE TO PRINT-LINE-AREA
010610         MOVE 1 TO SPACE-CONTROL
010620         PERFORM 900-WRITE-REPORT-LINE
010630         ADD WK-QUANTITY TO PRODUCT-TOTAL-QTY
010640         ADD WK-QUANTITY TO GRAND-TOTAL-QTY
010650     END-IF.
010660*
010670*        GRAND-TOTAL-QTY IS ACCUMULATED HERE BUT NEVER
010680*        PRINTED -- IT WAS LEFT IN PLACE WHEN THE GRAND-TOTAL
010690*        LINE ON THE INVENTORY LISTING WAS DROPPED YEARS AGO IN
010700*        FAVOR OF JUST THE PER-PRODUCT SUBTOTALS.  HARMLESS TO
010710*        LEAVE RUNNING IN CASE THAT LINE EVER COMES BACK.
010720*
010730 520-PRINT-PRODUCT-TOTAL-LINE.
010740*
010750*        PRINTS THE SUBTOTAL FOR WHATEVER PRODUCT WAS CURRENT
010760*        BEFORE THE BREAK (OR BEFORE END OF FILE) -- NOTE THE
010770*        CALLER MOVES THE NEW PRODUCT ID INTO OLD-PRODUCT-ID
010780*        ONLY AFTER THIS PARAGRAPH RETURNS.
010790*
010800     MOVE OLD-PRODUCT-ID    TO RITL-PRODUCT-ID.
010810     MOVE PRODUCT-TOTAL-QTY TO RITL-TOTAL-QTY.
010820     MOVE RPT-INVENTORY-TOTAL-LINE TO PRINT-LINE-AREA.
010830     MOVE 2 TO SPACE-CONTROL.
010840     PERFORM 900-WRITE-REPORT-LINE.
010850*
010860 600-WRITE-UPDATED-MASTER.
010870*
010880*    SPINS THROUGH THE WORKFILE IN PRIMARY-KEY (BATCH ID) ORDER
010890*    AND WRITES EVERY RECORD BACK OUT TO INVOUT -- INCLUDING
010900*    BATCHES THAT WERE NEVER TOUCHED TONIGHT.  TOMORROW NIGHT'S
010910*    RUN TREATS INVOUT AS ITS OWN INVMAST.
010920*
010930     MOVE ZERO TO WK-BATCH-ID.
010940     MOVE "N"  TO INVWORK-EOF-SWITCH.
010950     START INVENTORY-WORK-FILE KEY IS NOT LESS THAN WK-BATCH-ID
010960         INVALID KEY
010970             MOVE "Y" TO INVWORK-EOF-SWITCH
010980     END-START.
010990     PERFORM 610-WRITE-ONE-MASTER-RECORD
011000         UNTIL INVWORK-EOF.
011010*
011020 610-WRITE-ONE-MASTER-RECORD.
011030*
011040*    COPIES ONE WORKFILE RECORD BACK INTO THE IB- LAYOUT AND
011050*    WRITES IT TO INVOUT.  THIS IS THE ONLY PLACE WK- FIELDS
011060*    EVER FLOW BACK INTO AN IB- RECORD -- EVERYWHERE ELSE IN
011070*    THE RUN THE TRAFFIC GOES THE OTHER WAY, IB- INTO WK-.
011080*
011090     READ INVENTORY-WORK-FILE NEXT RECORD
011100         AT END
011110             MOVE "Y" TO INVWORK-EOF-SWITCH
011120     END-READ.
011130     IF NOT INVWORK-EOF
011140         MOVE WK-BATCH-ID     TO IB-BATCH-ID
011150         MOVE WK-PRODUCT-ID   TO IB-PRODUCT-ID
011160         MOVE WK-PRODUCT-NAME TO IB-PRODUCT-NAME
011170         MOVE WK-QUANTITY     TO IB-QUANTITY
011180         MOVE WK-EXPIRY-DATE  TO IB-EXPIRY-DATE
011190         WRITE INVENTORY-BATCH-RECORD-OUT FROM INVENTORY-BATCH-RECORD
011200         IF NOT INVOUT-SUCCESSFUL
011210             DISPLAY "WRITE ERROR ON INVOUT FOR BATCH "
011220                     IB-BATCH-ID
011230             DISPLAY "FILE STATUS CODE IS " INVOUT-FILE-STATUS
011240         END-IF
011250     END-IF.
011260*
011270 700-PRINT-RUN-TOTALS.
011280*
011290*    FIVE LINES ON THE BOTTOM OF THE REPORT.  THE LAST TWO ARE
011300*    THE PAIR MERCHANDISING ACTUALLY WATCHES: TOTAL UNITS
011310*    ORDERED (DEMAND) AGAINST TOTAL UNITS RESERVED (WHAT WE
011320*    COULD ACTUALLY FILL).  WHEN THE TWO MATCH EXACTLY, EVERY
011330*    ORDER TONIGHT WAS PLACED IN FULL; ANY GAP IS UNITS LOST TO
011340*    A STOCKOUT SOMEWHERE IN THE RUN.  SEE THE 01/09/06 CHANGE
011350*    NOTE -- BEFORE THAT FIX THESE TWO LINES NEVER DISAGREED,
011360*    WHICH DEFEATED THE WHOLE POINT OF PRINTING BOTH.
011370*
011380     MOVE "ORDERS READ . . . . . . . . . " TO RTL-LABEL.
011390     MOVE ORDERS-READ-COUNT TO RTL-VALUE.
011400     MOVE RPT-TOTAL-LINE TO PRINT-LINE-AREA.
011410     MOVE 2 TO SPACE-CONTROL.
011420     PERFORM 900-WRITE-REPORT-LINE.
011430     MOVE "ORDERS PLACED . . . . . . . . " TO RTL-LABEL.
011440     MOVE ORDERS-PLACED-COUNT TO RTL-VALUE.
011450     MOVE RPT-TOTAL-LINE TO PRINT-LINE-AREA.
011460     MOVE 1 TO SPACE-CONTROL.
011470     PERFORM 900-WRITE-REPORT-LINE.
011480     MOVE "ORDERS REJECTED . . . . . . . " TO RTL-LABEL.
011490     MOVE ORDERS-REJECTED-COUNT TO RTL-VALUE.
011500     MOVE RPT-TOTAL-LINE TO PRINT-LINE-AREA.
011510     MOVE 1 TO SPACE-CONTROL.
011520     PERFORM 900-WRITE-REPORT-LINE.
011530*
011540*        ORDERS-PLACED-COUNT PLUS ORDERS-REJECTED-COUNT MUST
011550*        ALWAYS EQUAL ORDERS-READ-COUNT -- EVERY ORDER TAKES
011560*        EXACTLY ONE OF THE TWO PATHS THROUGH
011570*        100-PROCESS-ORDER-REQUEST, NEVER BOTH, NEVER NEITHER.
011580     MOVE "TOTAL UNITS ORDERED . . . . . " TO RTL-LABEL.
011590     MOVE UNITS-ORDERED-TOTAL TO RTL-VALUE.
011600     MOVE RPT-TOTAL-LINE TO PRINT-LINE-AREA.
011610     MOVE 1 TO SPACE-CONTROL.
011620     PERFORM 900-WRITE-REPORT-LINE.
011630     MOVE "TOTAL UNITS RESERVED. . . . . " TO RTL-LABEL.
011640     MOVE UNITS-RESERVED-TOTAL TO RTL-VALUE.
011650     MOVE RPT-TOTAL-LINE TO PRINT-LINE-AREA.
011660     MOVE 1 TO SPACE-CONTROL.
011670     PERFORM 900-WRITE-REPORT-LINE.
011680*
011690*****************************************************************
011700*    SECTION 6 -- PRINT-LINE UTILITIES AND HOUSEKEEPING.        *
011710*****************************************************************
011720*
011730 800-PRINT-ORDER-SECTION-HEADING.
011740*
011750     ADD 1 TO PAGE-COUNT.
011760     MOVE PAGE-COUNT TO RHL1-PAGE.
011770     MOVE RPT-HEADING-LINE-1 TO PRINT-LINE-AREA.
011780     PERFORM 910-WRITE-PAGE-TOP-LINE.
011790     MOVE RPT-ORDER-HEADING-LINE-2 TO PRINT-LINE-AREA.
011800     MOVE 2 TO SPACE-CONTROL.
011810     PERFORM 900-WRITE-REPORT-LINE.
011820*
011830 850-PRINT-INVENTORY-SECTION-HEADING.
011840*
011850     ADD 1 TO PAGE-COUNT.
011860     MOVE PAGE-COUNT TO RHL1-PAGE.
011870     MOVE RPT-HEADING-LINE-1 TO PRINT-LINE-AREA.
011880     PERFORM 910-WRITE-PAGE-TOP-LINE.
011890     MOVE RPT-INVENTORY-HEADING-LINE TO PRINT-LINE-AREA.
011900     MOVE 2 TO SPACE-CONTROL.
011910     PERFORM 900-WRITE-REPORT-LINE.
011920*
011930 900-WRITE-REPORT-LINE.
011940*
011950*    SPACE-CONTROL IS SET BY THE CALLER BEFORE THIS PARAGRAPH
011960*    IS PERFORMED -- 1 FOR SINGLE SPACE, 2 FOR DOUBLE, AS A PAGE
011970*    SEPARATOR AHEAD OF A TOTAL LINE.  LINE-COUNT IS BUMPED
011980*    BY THE SAME AMOUNT SO THE PAGE-FULL TEST ABOVE STAYS
011990*    ACCURATE.
012000*
012010     WRITE PRINT-AREA FROM PRINT-LINE-AREA
012020         AFTER ADVANCING SPACE-CONTROL LINES.
012030     ADD SPACE-CONTROL TO LINE-COUNT.
012040*
012050 910-WRITE-PAGE-TOP-LINE.
012060*
012070*    TOP-OF-FORM IS THE SPECIAL-NAMES MNEMONIC FOR THE CARRIAGE
012080*    CONTROL CHANNEL THAT STARTS A NEW PHYSICAL PAGE ON THE
012090*    SHOP'S LINE PRINTER FORMS.
012100*
012110     WRITE PRINT-AREA FROM PRINT-LINE-AREA
012120         AFTER ADVANCING TOP-OF-FORM.
012130     MOVE 1 TO LINE-COUNT.
012140*
012150 950-CLOSE-ALL-FILES.
012160*
012170*    CLOSES EVERYTHING EXCEPT THE INVENTORY MASTER, WHICH WAS
012180*    ALREADY CLOSED BACK IN 060-BUILD-INVENTORY-WORKFILE ONCE
012190*    THE WORKFILE WAS LOADED FROM IT.
012200*
012210     CLOSE ORDER-REQUEST-FILE
012220           INVENTORY-OUT-FILE
012230           ORDERS-OUT-FILE
012240           ORDER-REPORT-FILE
012250           INVENTORY-WORK-FILE.
012260*
